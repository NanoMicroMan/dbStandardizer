000100******************************************************************
000200*    8-DIFFRPT                                            GROUPE 5
000300*    Ligne de detail d'ecart (U6/R14) : texte brut, nom obtenu,
000400*    nom attendu ; et ligne des totaux de fin de lot, mise en page
000500*    calquee sur celle des autres rapports imprimes par ce
000600*    groupe.
000700*    ------------------------------------------------------------
000800*    HISTORIQUE DES MODIFICATIONS
000900*    11/10/1994 R.FABIEN    CR-1132  Creation article ecart.
001000*    02/02/1999 C.ODILON    CR-1215  Revue passage an 2000.
001100*    30/08/2007 S.PERRET   CR-1360  Ligne des totaux en fin.
001200******************************************************************
001300 01  ARTICLE-MISMATCH.
001400     05  Mismatch-Raw            PIC X(80).
001500     05  FILLER                  PIC X(03) VALUE ' | '.
001600     05  Mismatch-Got            PIC X(120).
001700     05  FILLER                  PIC X(03) VALUE ' | '.
001800     05  Mismatch-Expected       PIC X(120).
001900 01  ARTICLE-MISMATCH-FLAT REDEFINES ARTICLE-MISMATCH
002000                             PIC X(326).
002100 01  ARTICLE-TOTALS.
002200     05  FILLER                  PIC X(11) VALUE 'Identical: '.
002300     05  Totals-Identical        PIC Z(6)9.
002400     05  FILLER                  PIC X(08) VALUE '  Diff: '.
002500     05  Totals-Diff             PIC Z(6)9.
002600     05  FILLER                  PIC X(20).
002700******************************************************************
