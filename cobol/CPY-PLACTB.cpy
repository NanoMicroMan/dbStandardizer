000100******************************************************************
000200*    CPY-PLACTB                                           GROUPE 5
000300*    Table memoire PLACE-TABLE : toutes les places chargees au
000400*    demarrage (U2) par LOAD-PLACE-TABLE, adressables par
000500*    identifiant via GET-PLACE (recherche sequentielle gardee
000600*    par PT-PLACE-LOADED, la table etant chargee d'un seul bloc
000700*    au demarrage du traitement).
000800*    ------------------------------------------------------------
000900*    HISTORIQUE DES MODIFICATIONS
001000*    19/09/1994 R.FABIEN    CR-1120  Creation table memoire lieu.
001100*    02/02/1999 C.ODILON    CR-1209  Revue passage an 2000.
001200*    05/05/2006 S.PERRET    CR-1340  Agrandissement MAX-PLACES.
001300******************************************************************
001400 01  STD-PLACE-TABLE-AREA.
001500     05  PT-MAX-PLACES           PIC 9(4) COMP VALUE 2000.
001600     05  PT-PLACE-COUNT          PIC 9(4) COMP VALUE 0.
001700     05  PT-PLACE-ENTRY OCCURS 2000 TIMES
001800             INDEXED BY PT-IX.
001900         10  PT-PLACE-ID         PIC 9(7).
002000         10  PT-PLACE-NAME       PIC X(40).
002100         10  PT-ALT-NAME OCCURS 5 TIMES
002200                                 PIC X(40).
002300         10  PT-ALT-NAME-COUNT   PIC 9(1).
002400         10  PT-TYPE     OCCURS 3 TIMES
002500                                 PIC X(20).
002600         10  PT-TYPE-COUNT       PIC 9(1).
002700         10  PT-LOCATED-IN-ID    PIC 9(7).
002800         10  PT-ALSO-ID  OCCURS 3 TIMES
002900                                 PIC 9(7).
003000         10  PT-ALSO-COUNT       PIC 9(1).
003100         10  PT-LEVEL            PIC 9(1).
003200         10  PT-COUNTRY-ID       PIC 9(7).
003300     05  PT-PLACE-LOADED         PIC X(01) VALUE 'N'.
003400         88  PT-TABLE-LOADED         VALUE 'Y'.
003500******************************************************************
