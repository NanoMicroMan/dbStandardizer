000100******************************************************************
000200*    7-DIAGRPT                                            GROUPE 5
000300*    Ligne de diagnostic (U5) : genre, texte brut, niveau et
000400*    identifiants retenus apres suppression des enfants (R10).
000500*    Colonnes separees par barre verticale, memes conventions que
000600*    les autres rapports imprimes par ce groupe.
000700*    ------------------------------------------------------------
000800*    HISTORIQUE DES MODIFICATIONS
000900*    11/10/1994 R.FABIEN    CR-1131  Creation article diagnostic.
001000*    02/02/1999 C.ODILON    CR-1214  Revue passage an 2000.
001100******************************************************************
001200 01  ARTICLE-DIAGNOSTIC.
001300     05  COLONNE-DIAG-KIND.
001400         10  FILLER              PIC X(01) VALUE '|'.
001500         10  Diag-Kind           PIC X(20).
001600         10  FILLER              PIC X(01) VALUE '|'.
001700     05  COLONNE-DIAG-TEXT.
001800         10  Diag-Raw-Text       PIC X(80).
001900         10  FILLER              PIC X(01) VALUE '|'.
002000     05  COLONNE-DIAG-LEVEL.
002100         10  Diag-Level          PIC Z9.
002200         10  FILLER              PIC X(01) VALUE '|'.
002300     05  COLONNE-DIAG-IDS.
002400         10  Diag-Ids            PIC X(80).
002500         10  FILLER              PIC X(01) VALUE '|'.
002600 01  ARTICLE-DIAGNOSTIC-FLAT REDEFINES ARTICLE-DIAGNOSTIC
002700                             PIC X(187).
002800******************************************************************
