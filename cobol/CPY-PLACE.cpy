000100******************************************************************
000200*    CPY-PLACE                                            GROUPE 5
000300*    Enregistrement du REFERENTIEL DES LIEUX (gazetteer) et la
000400*    table memoire PLACE-TABLE qui le porte pendant l'execution.
000500*    ------------------------------------------------------------
000600*    HISTORIQUE DES MODIFICATIONS
000700*    10/04/1989 J.MARCEAU   CR-1001  Creation copybook lieu.
000800*    22/11/1990 J.MARCEAU   CR-1033  Ajout ALT-NAMES / TYPES.
000900*    14/03/1992 R.FABIEN    CR-1087  Ajout ALSO-LOCATED-IN.
001000*    19/09/1994 R.FABIEN    CR-1120  Table memoire PLACE-TABLE.
001100*    02/02/1999 C.ODILON    CR-1209  Revue passage an 2000.
001200*    17/07/2001 M.HALLE     CR-1266  Lat/long portees, non util.
001300*    05/05/2006 S.PERRET    CR-1340  Agrandissement MAX-PLACES.
001400******************************************************************
001500 01  STD-PLACE-REC.
001600     05  SP-PLACE-ID             PIC 9(7).
001700     05  SP-PLACE-NAME           PIC X(40).
001800     05  SP-ALT-NAMES.
001900         10  SP-ALT-NAME OCCURS 5 TIMES
002000                                 PIC X(40).
002100     05  SP-ALT-NAMES-FLAT REDEFINES SP-ALT-NAMES
002200                                 PIC X(200).
002300     05  SP-ALT-NAME-COUNT       PIC 9(1).
002400     05  SP-TYPES.
002500         10  SP-TYPE     OCCURS 3 TIMES
002600                                 PIC X(20).
002700     05  SP-TYPES-FLAT REDEFINES SP-TYPES
002800                                 PIC X(60).
002900     05  SP-TYPE-COUNT           PIC 9(1).
003000     05  SP-LOCATED-IN-ID        PIC 9(7).
003100     05  SP-ALSO-LOCATED-IN.
003200         10  SP-ALSO-ID  OCCURS 3 TIMES
003300                                 PIC 9(7).
003400     05  SP-ALSO-LOCATED-IN-FLAT REDEFINES SP-ALSO-LOCATED-IN
003500                                 PIC 9(21).
003600     05  SP-ALSO-COUNT           PIC 9(1).
003700     05  SP-LEVEL                PIC 9(1).
003800     05  SP-COUNTRY-ID           PIC 9(7).
003900     05  SP-LATITUDE             PIC S9(3)V9(6)
004000                                 SIGN IS LEADING SEPARATE.
004100     05  SP-LONGITUDE            PIC S9(3)V9(6)
004200                                 SIGN IS LEADING SEPARATE.
004300     05  FILLER                  PIC X(20).
004400******************************************************************
