000100*****************************************************************
000200* Author:        R. Fabien
000300* Date:          19/09/1994
000400* Purpose:       Moteur de standardisation des noms de lieux
000500*                (GROUPE 5) : normalisation, recherche dans
000600*                l'index de mots, filtrage hierarchique, notation
000700*                et construction du nom complet. Appele par
000800*                6-TESTDRIVER ; charge lui-meme son referentiel
000900*                au premier appel d'une execution.
001000* Tectonics:     cobc
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    5-STANDARDIZE.
001400 AUTHOR.        R. FABIEN.
001500 INSTALLATION.  SERVICE TRAITEMENT LIEUX.
001600 DATE-WRITTEN.  19/09/1994.
001700 DATE-COMPILED.
001800 SECURITY.      USAGE INTERNE AU SERVICE - DIFFUSION RESTREINTE.
001900*    ------------------------------------------------------------
002000*    HISTORIQUE DES MODIFICATIONS
002100*    19/09/1994 R.FABIEN    CR-1118  Creation du moteur (niveaux,
002200*                                    recherche mot, filtre lieu).
002300*    14/03/1996 J.MARCEAU   CR-1156  Ajout du repli sur mots
002400*                                    sautes (R3-b) et garde "de/la"
002500*                                    (R4).
002600*    22/11/1996 J.MARCEAU   CR-1167  Filtre par type de lieu (R9).
002700*    02/02/1999 C.ODILON    CR-1217  Revue passage an 2000 - aucune
002800*                                    zone date a 2 chiffres dans ce
002900*                                    programme, RAS.
003000*    14/06/2003 M.HALLE     CR-1302  Filtre pays par defaut (R8) et
003100*                                    mise en cache de sa resolution.
003200*    05/05/2006 S.PERRET    CR-1342  Suppression des lieux enfants
003300*                                    (R10) et mode NEW (R12).
003400*    30/08/2007 S.PERRET    CR-1361  Notation ponderee (R11) et
003500*                                    classement des candidats.
003600*    12/03/2012 S.PERRET    CR-1406  Filtre mots-bruit/mots-types
003700*                                    sur les mots sautes avant
003800*                                    insertion de niveau (R3-b) -
003900*                                    aucun niveau insere si rien
004000*                                    ne survit au filtre.
004100*    03/06/2013 S.PERRET    CR-1407  GENERATE-NEW-NAME-JOIN (R12) ne
004200*                                    mettait en capitale que la
004300*                                    premiere lettre du nom joint ;
004400*                                    CAPITALIZE-LEVEL-WORD balaie
004500*                                    maintenant chaque frontiere de
004600*                                    mot du nom construit.
004700*    14/02/2014 S.PERRET    CR-1408  STD-NAME-TOKEN n'etait plus
004800*                                    fiable pour la notation (R11)
004900*                                    quand le dernier niveau parcouru
005000*                                    echouait - sauvegarde dans
005100*                                    STD-LAST-MATCHED-NAME-TOKEN des
005200*                                    le dernier succes. Garde "or"/
005300*                                    "now" (R3) separee - "or" exige
005400*                                    seul la position non initiale.
005500*                                    Boucles LOAD-* repassees en
005600*                                    GO TO (pas de PERFORM UNTIL en
005700*                                    ligne, comme 6-TESTDRIVER/
005800*                                    9-SORTWORDS).
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS W-ALPHANUMERIC-CHAR IS
006500         'abcdefghijklmnopqrstuvwxyz0123456789'
006600     UPSI-0 IS STD-TRACE-SWITCH.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    Fichier de parametrage (U2) - mots-types, abreviations,
007000*    mots-bruit, classement des pays, ponderations.
007100     SELECT  STD-CONFIG-FILE ASSIGN TO 'CONFIGDT'
007200         ORGANIZATION LINE SEQUENTIAL
007300         FILE STATUS IS STD-CONFIG-STATUS.
007400
007500*    Referentiel des lieux (U2) - charge en totalite en memoire.
007600     SELECT  STD-PLACE-FILE ASSIGN TO 'PLACESDT'
007700         ORGANIZATION LINE SEQUENTIAL
007800         FILE STATUS IS STD-PLACE-STATUS.
007900
008000*    Index des mots (U2) - trie ascendant sur WORD-KEY en entree
008100*    (cf. 9-SORTWORDS), charge en totalite en memoire.
008200     SELECT  STD-WORDIX-FILE ASSIGN TO 'WORDIXDT'
008300         ORGANIZATION LINE SEQUENTIAL
008400         FILE STATUS IS STD-WORDIX-STATUS.
008500*****************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  STD-CONFIG-FILE
008900     LABEL RECORD IS STANDARD.
009000 01  STD-CONFIG-REC.
009100     05  CF-LINE-TEXT            PIC X(78).
009200     05  FILLER                  PIC X(02).
009300
009400 FD  STD-PLACE-FILE
009500     LABEL RECORD IS STANDARD.
009600     COPY CPY-PLACE.
009700
009800 FD  STD-WORDIX-FILE
009900     LABEL RECORD IS STANDARD.
010000     COPY CPY-WORDIX.
010100*****************************************************************
010200 WORKING-STORAGE SECTION.
010300
010400 1   STD-FILE-STATUS-MANAGER.
010500     05  STD-CONFIG-STATUS       PIC X(02) VALUE SPACES.
010600         88  STD-CONFIG-OK           VALUE '00'.
010700         88  STD-CONFIG-EOF-STATUS   VALUE '10'.
010800     05  STD-PLACE-STATUS        PIC X(02) VALUE SPACES.
010900         88  STD-PLACE-OK            VALUE '00'.
011000         88  STD-PLACE-EOF-STATUS    VALUE '10'.
011100     05  STD-WORDIX-STATUS       PIC X(02) VALUE SPACES.
011200         88  STD-WORDIX-OK           VALUE '00'.
011300         88  STD-WORDIX-EOF-STATUS   VALUE '10'.
011400     05  FILLER                  PIC X(10).
011500
011600 1   STD-EOF-SWITCH-MANAGER.
011700*    ++===                                fin article rencontre ===++
011800     05  STD-CONFIG-EOF           PIC X(01) VALUE SPACE.
011900         88  STD-CONFIG-FF            VALUE HIGH-VALUE.
012000     05  STD-PLACE-EOF            PIC X(01) VALUE SPACE.
012100         88  STD-PLACE-FF             VALUE HIGH-VALUE.
012200     05  STD-WORDIX-EOF           PIC X(01) VALUE SPACE.
012300         88  STD-WORDIX-FF            VALUE HIGH-VALUE.
012400     05  STD-REFDATA-LOADED       PIC X(01) VALUE 'N'.
012500         88  STD-REFDATA-IS-LOADED    VALUE 'Y'.
012600     05  FILLER                  PIC X(10).
012700
012800 1   STD-CONFIG-PARSE-AREA.
012900*    ------------------------------------------------------------
013000*    Decoupage cle/valeur d'une ligne de CONFIG par PARSE-CONFIG-
013100*    LINE.
013200     05  STD-CFG-KEY               PIC X(24).
013300     05  STD-CFG-VALUE             PIC X(54).
013400
013500     COPY CPY-CONFIG.
013600     COPY CPY-PLACTB.
013700     COPY CPY-WRDXTB.
013800     COPY CPY-STDWORK.
013900
014000 1   STD-ENGINE-SCRATCH-AREA.
014100*    ------------------------------------------------------------
014200*    Texte en cours de traitement par STANDARDIZE-CORE : le texte
014300*    brut d'entree (LK-RAW-TEXT) lors de l'appel normal, ou le
014400*    texte du pays par defaut (CF/CP-DEFAULT-COUNTRY-TEXT) lors de
014500*    la passe de resolution prealable (R8) - CR-1302.
014600     05  STD-CURRENT-RAW-TEXT     PIC X(80).
014700     05  STD-SCAN-TEXT            PIC X(80).
014800     05  STD-SCAN-POS             PIC 9(2) COMP VALUE 0.
014900     05  STD-SCAN-CHAR            PIC X(01).
015000     05  STD-CUR-LEVEL            PIC 9(2) COMP VALUE 1.
015100     05  STD-CUR-WORD             PIC X(20).
015200     05  STD-CUR-WORD-LEN         PIC 9(2) COMP VALUE 0.
015300*    Longueurs reelles des mots de chaque niveau (parallele a
015400*    STD-LEVEL-WORD de CPY-STDWORK, deplacee en bloc en meme temps
015500*    que lui lors d'une insertion de niveau - R3-b).
015600     05  STD-LEVEL-LEN-ENTRY OCCURS 8 TIMES.
015700         10  STD-LEVEL-WORD-LEN  OCCURS 12 TIMES
015800                                 PIC 9(2) COMP.
015900     05  STD-LEVEL-INSERTED       PIC X(01) VALUE 'N'.
016000*    ------------------------------------------------------------
016100*    Mots effectifs (apres saut) d'un niveau, et leurs longueurs -
016200*    copie de travail utilisee par EXTRACT-NAME-TYPE-TOKEN afin de
016300*    ne jamais modifier le niveau d'origine pendant le repli.
016400     05  STD-EW-COUNT             PIC 9(2) COMP VALUE 0.
016500     05  STD-EW-WORD OCCURS 12 TIMES
016600                                 PIC X(20).
016700     05  STD-EW-WORD-LEN OCCURS 12 TIMES
016800                                 PIC 9(2) COMP.
016900     05  STD-EW-SRC-IX            PIC 9(2) COMP VALUE 0.
017000     05  STD-CUT-IX               PIC 9(2) COMP VALUE 0.
017100     05  STD-CUT-COLLECTED        PIC 9(2) COMP VALUE 0.
017200     05  STD-CUT-POINT            PIC 9(2) COMP VALUE 0.
017300     05  STD-SHIFT-NEWCOUNT       PIC 9(2) COMP VALUE 0.
017400     05  STD-SHIFT-SRC            PIC 9(2) COMP VALUE 0.
017500     05  STD-TYPE-SPLIT           PIC 9(2) COMP VALUE 0.
017600     05  STD-TW-IX                PIC 9(2) COMP VALUE 0.
017700     05  STD-BN-IX                PIC 9(2) COMP VALUE 0.
017800     05  STD-BN-OUTPOS            PIC 9(2) COMP VALUE 0.
017900*    ------------------------------------------------------------
018000*    Abreviations (R3) et mots-types / mots-bruit (R5) - zones de
018100*    travail de la recherche sequentielle sur CF-ABBREV-ENTRY,
018200*    CF-TYPE-WORD et CF-NOISE-WORD.
018300     05  STD-ABBR-LOOKUP-WORD     PIC X(20).
018400     05  STD-ABBR-EXPANDED        PIC X(20).
018500     05  STD-ABBR-FOUND           PIC X(01) VALUE 'N'.
018600     05  STD-ABBR-SCAN-IX         PIC 9(3) COMP VALUE 0.
018700     05  STD-TW-CHECK-WORD        PIC X(20).
018800     05  STD-TW-EXPANDED-WORD     PIC X(20).
018900     05  STD-TW-IS-TYPE           PIC X(01) VALUE 'N'.
019000     05  STD-TYPEWORD-SCAN-IX     PIC 9(3) COMP VALUE 0.
019100     05  STD-NOISE-FOUND          PIC X(01) VALUE 'N'.
019200     05  STD-NOISE-SCAN-IX        PIC 9(3) COMP VALUE 0.
019300*    ------------------------------------------------------------
019400*    Filtre mots-bruit/mots-types (R3-b) sur les mots sautes avant
019500*    de les inserer comme niveau a part - survivants compactes ici
019600*    (STD-SKIPFILT-IX parcourt les STD-WORDS-TO-SKIP mots d'origine,
019700*    STD-SKIP-SURVIVE-COUNT ne compte que ceux qui passent le filtre).
019800     05  STD-SKIPFILT-IX          PIC 9(2) COMP VALUE 0.
019900     05  STD-SKIP-SURVIVE-COUNT   PIC 9(2) COMP VALUE 0.
020000     05  STD-SKIP-SURVIVE-WORD OCCURS 12 TIMES
020100                                 PIC X(20).
020200     05  STD-SKIP-SURVIVE-LEN OCCURS 12 TIMES
020300                                 PIC 9(2) COMP.
020400     05  FILLER                  PIC X(08).
020500
020600 1   STD-SEARCH-SCRATCH-AREA.
020700*    ------------------------------------------------------------
020800*    Recherche sequentielle GET-PLACE (table PLACE-TABLE), par
020900*    dichotomie LOOKUP-WORD (table WORD-TABLE triee), bornes
021000*    BASSE et HAUTE resserrees d'une moitie a chaque tour.
021100     05  STD-LOOKUP-PLACE-ID      PIC 9(7) VALUE 0.
021200     05  STD-GET-PLACE-FOUND      PIC X(01) VALUE 'N'.
021300     05  STD-LOOKUP-KEY           PIC X(30).
021400     05  STD-LOOKUP-FOUND         PIC X(01) VALUE 'N'.
021500     05  STD-BORNE-BASSE          PIC 9(4) COMP VALUE 0.
021600     05  STD-BORNE-HAUTE          PIC 9(4) COMP VALUE 0.
021700     05  STD-WT-MID-IX            PIC 9(4) COMP VALUE 0.
021800     05  STD-HIT-FOUND            PIC X(01) VALUE 'N'.
021900     05  STD-COPY-IX              PIC 9(2) COMP VALUE 0.
022000     05  STD-RESOLVE-RESULT-ID    PIC 9(7) VALUE 0.
022100     05  FILLER                  PIC X(06).
022200
022300 1   STD-FILTER-SCRATCH-AREA.
022400*    ------------------------------------------------------------
022500*    Filtres R6/R7/R8/R10 - reutilisent ID-IN-GENERIC-SET et
022600*    COMPUTE-ANCESTOR-CLOSURE de CPY-STDWORK.
022700     05  STD-FILTER-IX            PIC 9(2) COMP VALUE 0.
022800     05  STD-SKIP-NOT-SKIPPABLE   PIC X(01) VALUE 'N'.
022900         88  STD-SET-IS-NOT-SKIPPABLE VALUE 'Y'.
023000     05  STD-SKIP-PLACE-IX        PIC 9(2) COMP VALUE 0.
023100     05  STD-TYPE-FILTER-IX       PIC 9(2) COMP VALUE 0.
023200     05  STD-CHILD-FILTER-IX      PIC 9(2) COMP VALUE 0.
023300     05  STD-SCORE-IX             PIC 9(2) COMP VALUE 0.
023400     05  STD-SCORE-COMPARE-IX     PIC 9(2) COMP VALUE 0.
023500     05  STD-SCORE-TEMP-ID        PIC 9(7) VALUE 0.
023600     05  STD-SCORE-TEMP-VAL       PIC S9(3)V9(4) VALUE 0.
023700     05  STD-WEIGHT-TABLE-BASE    PIC 9(2) COMP VALUE 0.
023800     05  STD-WEIGHT-LEVEL         PIC 9(1) VALUE 0.
023900     05  STD-NAME-LEN             PIC 9(2) COMP VALUE 0.
024000     05  STD-CONTAINS-FOUND       PIC X(01) VALUE 'N'.
024100     05  STD-CONTAINS-POS         PIC 9(2) COMP VALUE 0.
024200     05  STD-CONTAINS-NEEDLE-LEN  PIC 9(2) COMP VALUE 0.
024300     05  STD-CONTAINS-HAY-LEN     PIC 9(2) COMP VALUE 0.
024400     05  STD-CONTAINS-CMP-IX      PIC 9(2) COMP VALUE 0.
024500     05  STD-NONNOISE-CONTENT     PIC X(01) VALUE 'N'.
024600     05  STD-NONNOISE-LEVEL-IX    PIC 9(2) COMP VALUE 0.
024700     05  STD-NONNOISE-WORD-IX     PIC 9(2) COMP VALUE 0.
024800     05  FILLER                  PIC X(10).
024900
025000 1   STD-RESULT-SCRATCH-AREA.
025100*    ------------------------------------------------------------
025200*    Construction du resultat final (R10-R13) et du mode NEW
025300*    (R12).
025400     05  STD-RESULT-IX            PIC 9(2) COMP VALUE 0.
025500     05  STD-NEW-WORD-IX           PIC 9(2) COMP VALUE 0.
025600     05  STD-NEW-NAME-OUT          PIC X(120).
025700     05  STD-NEW-OUTPOS            PIC 9(3) COMP VALUE 0.
025800     05  STD-FULLNAME-IX           PIC 9(2) COMP VALUE 0.
025900     05  STD-FULLNAME-OUTPOS       PIC 9(3) COMP VALUE 0.
026000     05  STD-FULLNAME-WORK-ID      PIC 9(7) VALUE 0.
026100     05  STD-FULLNAME-CYCLE-OK     PIC X(01) VALUE 'Y'.
026200     05  FILLER                  PIC X(10).
026300
026400 1   STD-BUILD-SCRATCH-AREA.
026500*    ------------------------------------------------------------
026600*    Complements de zones de travail ajoutes en cours de revision
026700*    (fermeture des ancetres, normalisation, pavage du resultat) -
026800*    regroupes ici plutot que d'agrandir chaque zone d'origine.
026900     05  STD-ANCESTOR-CAND-ID      PIC 9(7) VALUE 0.
027000     05  STD-FRONTIER-ALSO-IX      PIC 9(2) COMP VALUE 0.
027100     05  STD-ANCESTOR-DUP-FOUND    PIC X(01) VALUE 'N'.
027200     05  STD-ANCESTOR-DUP-IX       PIC 9(2) COMP VALUE 0.
027300     05  STD-GENERIC-SCAN-IX       PIC 9(2) COMP VALUE 0.
027400     05  STD-NORMALIZE-SRC         PIC X(40).
027500     05  STD-NORMALIZE-SCAN-IX     PIC 9(2) COMP VALUE 0.
027600     05  STD-NORMALIZE-CHAR        PIC X(01).
027700     05  STD-CONTAINS-HAY          PIC X(40).
027800     05  STD-CONTAINS-NEEDLE       PIC X(20).
027900     05  STD-WEIGHT-SCAN-IX        PIC 9(2) COMP VALUE 0.
028000     05  STD-SCORE-BEST-IX         PIC 9(2) COMP VALUE 0.
028100     05  STD-NEW-KEEP-COUNT        PIC 9(2) COMP VALUE 0.
028200     05  STD-CAP-WORD-LEN          PIC 9(2) COMP VALUE 0.
028300     05  STD-CAP-SCAN-IX           PIC 9(3) COMP VALUE 0.
028400     05  STD-CAP-PREV-CHAR         PIC X(01) VALUE SPACE.
028500     05  STD-CAP-CHAR              PIC X(01).
028600     05  STD-NEW-LOCATED-IN-ID     PIC 9(7) VALUE 0.
028700     05  STD-NEW-SRC-LEVEL         PIC 9(2) COMP VALUE 0.
028800     05  STD-IS-NEW-MODE-RESULT    PIC X(01) VALUE 'N'.
028900     05  STD-CHAIN-TRIM-LEN        PIC 9(2) COMP VALUE 0.
029000     05  STD-FULLNAME-START-NAME   PIC X(40).
029100     05  STD-FULLNAME-START-LOCATED-IN PIC 9(7) VALUE 0.
029200     05  STD-DIAGIDS-OUTPOS        PIC 9(2) COMP VALUE 0.
029300     05  STD-DIAGIDS-IX            PIC 9(2) COMP VALUE 0.
029400     05  STD-DIAGIDS-WORK          PIC 9(7) VALUE 0.
029500     05  FILLER                   PIC X(07).
029600*****************************************************************
029700 LINKAGE SECTION.
029800     COPY CPY-CALLPARM.
029900*****************************************************************
030000 PROCEDURE DIVISION USING STD-CALL-PARM-AREA.
030100 MAIN-PROCEDURE.
030200     PERFORM INIT-CALL-WORK-AREA.
030300     IF NOT STD-REFDATA-IS-LOADED
030400         PERFORM LOAD-REFERENCE-DATA THRU LOAD-REFERENCE-DATA-EXIT
030500     END-IF
030600     IF NOT STD-DEFAULT-COUNTRY-DONE
030700         IF CP-DEFAULT-COUNTRY-GIVEN
030800             PERFORM RESOLVE-DEFAULT-COUNTRY
030900                 THRU RESOLVE-DEFAULT-COUNTRY-EXIT
031000         ELSE
031100             IF CF-HAS-DEFAULT-COUNTRY
031200                 PERFORM RESOLVE-DEFAULT-COUNTRY
031300                     THRU RESOLVE-DEFAULT-COUNTRY-EXIT
031400             END-IF
031500         END-IF
031600     END-IF
031700     MOVE CP-RAW-TEXT TO STD-CURRENT-RAW-TEXT
031800     PERFORM STANDARDIZE-CORE THRU STANDARDIZE-CORE-EXIT.
031900     PERFORM BUILD-RESULT-TABLE THRU BUILD-RESULT-TABLE-EXIT.
032000     GOBACK.
032100*    ------------------------------------------------------------
032200 INIT-CALL-WORK-AREA.
032300*    Remet a zero les zones de travail par appel (R2-R13) avant
032400*    de lancer une nouvelle standardisation ; les tables de
032500*    reference (PLACE-TABLE, WORD-TABLE, CONFIG) restent en place
032600*    d'un appel a l'autre dans la meme execution.
032700     INITIALIZE STD-CALL-WORK-AREA
032800     MOVE CP-MODE TO STD-MODE
032900     MOVE CP-WANTED-RESULTS TO STD-WANTED-RESULTS
033000     MOVE 0 TO CP-RESULT-COUNT
033100     MOVE 0 TO CP-DIAG-KIND
033200     MOVE 0 TO CP-DIAG-LEVEL
033300     MOVE SPACES TO CP-DIAG-IDS
033400     .
033500*    ------------------------------------------------------------
033600 RESOLVE-DEFAULT-COUNTRY.
033700*    Resout une fois par execution le pays par defaut (R8) par une
033800*    standardisation BEST du texte fourni, sans reappliquer le
033900*    filtre pays par defaut a lui-meme (STD-IN-DEFAULT-COUNTRY-
034000*    PASS). Passe sequentielle, non recursive - cf. CR-1302.
034100     IF CP-DEFAULT-COUNTRY-GIVEN
034200         MOVE CP-DEFAULT-COUNTRY-TEXT TO STD-CURRENT-RAW-TEXT
034300     ELSE
034400         MOVE CF-DEFAULT-COUNTRY-TEXT TO STD-CURRENT-RAW-TEXT
034500     END-IF
034600     SET STD-IN-DEFAULT-COUNTRY-PASS TO TRUE
034700     MOVE 'B' TO STD-MODE
034800     MOVE 1 TO STD-WANTED-RESULTS
034900     PERFORM STANDARDIZE-CORE THRU STANDARDIZE-CORE-EXIT.
035000     MOVE 0 TO STD-RESOLVE-RESULT-ID
035100     IF STD-CANDIDATE-COUNT > 0
035200         MOVE STD-CAND-ID (1) TO STD-RESOLVE-RESULT-ID
035300     END-IF
035400*    Remet a zero le reste des zones de travail d'appel avant de
035500*    relancer la vraie passe, en conservant le resultat obtenu
035600*    ci-dessus dans une zone hors de STD-CALL-WORK-AREA.
035700     INITIALIZE STD-CALL-WORK-AREA
035800     MOVE STD-RESOLVE-RESULT-ID TO STD-DEFAULT-COUNTRY-ID
035900     SET STD-DEFAULT-COUNTRY-DONE TO TRUE
036000     MOVE CP-MODE TO STD-MODE
036100     MOVE CP-WANTED-RESULTS TO STD-WANTED-RESULTS
036200     .
036300 RESOLVE-DEFAULT-COUNTRY-EXIT.
036400     EXIT.
036500*    ------------------------------------------------------------
036600 LOAD-REFERENCE-DATA.
036700*    Chargement du referentiel (U2) - une seule fois par
036800*    execution, garde par STD-REFDATA-LOADED.
036900     PERFORM LOAD-CONFIGURATION THRU LOAD-CONFIGURATION-EXIT.
037000     PERFORM LOAD-PLACE-TABLE THRU LOAD-PLACE-TABLE-EXIT.
037100     PERFORM LOAD-WORD-TABLE THRU LOAD-WORD-TABLE-EXIT.
037200     SET STD-REFDATA-IS-LOADED TO TRUE
037300     .
037400 LOAD-REFERENCE-DATA-EXIT.
037500     EXIT.
037600*    ------------------------------------------------------------
037700 LOAD-CONFIGURATION.
037800*    Lit CONFIG ligne a ligne (cle = valeur) et alimente les
037900*    tables CF-* de CPY-CONFIG. Style lecture sequentielle avec
038000*    drapeau fin de fichier, comme dans tous les programmes du service.
038100     OPEN INPUT STD-CONFIG-FILE.
038200     MOVE SPACE TO STD-CONFIG-EOF.
038300 LOAD-CONFIGURATION-TEST.
038400     READ STD-CONFIG-FILE
038500         AT END
038600             SET STD-CONFIG-FF TO TRUE
038700             GO TO LOAD-CONFIGURATION-DONE
038800     END-READ
038900     PERFORM PARSE-CONFIG-LINE
039000         THRU PARSE-CONFIG-LINE-EXIT
039100     GO TO LOAD-CONFIGURATION-TEST.
039200 LOAD-CONFIGURATION-DONE.
039300     CLOSE STD-CONFIG-FILE.
039400     .
039500 LOAD-CONFIGURATION-EXIT.
039600     EXIT.
039700*    ------------------------------------------------------------
039800 PARSE-CONFIG-LINE.
039900*    Decoupe CF-LINE-TEXT en cle/valeur sur le premier signe "="
040000*    et aiguille vers la table concernee. Les lignes blanches ou
040100*    sans "=" sont ignorees (pas d'erreur fatale - fichier de
040200*    parametrage maison, pas un flux externe valide).
040300     IF CF-LINE-TEXT = SPACES
040400         GO TO PARSE-CONFIG-LINE-EXIT
040500     END-IF
040600     UNSTRING CF-LINE-TEXT DELIMITED BY '='
040700         INTO STD-CFG-KEY STD-CFG-VALUE
040800     END-UNSTRING.
040900     EVALUATE TRUE
041000         WHEN STD-CFG-KEY = 'TYPE-WORD'
041100             PERFORM ADD-TYPE-WORD THRU ADD-TYPE-WORD-EXIT
041200         WHEN STD-CFG-KEY = 'NOISE-WORD'
041300             PERFORM ADD-NOISE-WORD THRU ADD-NOISE-WORD-EXIT
041400         WHEN STD-CFG-KEY = 'ABBREVIATION'
041500             PERFORM ADD-ABBREVIATION THRU ADD-ABBREVIATION-EXIT
041600         WHEN STD-CFG-KEY = 'LARGE-COUNTRY'
041700             PERFORM ADD-LARGE-COUNTRY THRU ADD-LARGE-COUNTRY-EXIT
041800         WHEN STD-CFG-KEY = 'MEDIUM-COUNTRY'
041900             PERFORM ADD-MEDIUM-COUNTRY THRU ADD-MEDIUM-COUNTRY-EXIT
042000         WHEN STD-CFG-KEY = 'USA-COUNTRY-ID'
042100             MOVE STD-CFG-VALUE TO CF-USA-COUNTRY-ID
042200         WHEN STD-CFG-KEY = 'PRIMARY-MATCH-WEIGHT'
042300             MOVE STD-CFG-VALUE TO CF-PRIMARY-MATCH-WEIGHT
042400         WHEN STD-CFG-KEY = 'DEFAULT-COUNTRY'
042500             MOVE STD-CFG-VALUE TO CF-DEFAULT-COUNTRY-TEXT
042600             SET CF-HAS-DEFAULT-COUNTRY TO TRUE
042700         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-LARGE-1'
042800             MOVE STD-CFG-VALUE TO CF-LARGE-WEIGHT (1)
042900         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-LARGE-2'
043000             MOVE STD-CFG-VALUE TO CF-LARGE-WEIGHT (2)
043100         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-LARGE-3'
043200             MOVE STD-CFG-VALUE TO CF-LARGE-WEIGHT (3)
043300         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-LARGE-4'
043400             MOVE STD-CFG-VALUE TO CF-LARGE-WEIGHT (4)
043500         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-MEDIUM-1'
043600             MOVE STD-CFG-VALUE TO CF-MEDIUM-WEIGHT (1)
043700         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-MEDIUM-2'
043800             MOVE STD-CFG-VALUE TO CF-MEDIUM-WEIGHT (2)
043900         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-MEDIUM-3'
044000             MOVE STD-CFG-VALUE TO CF-MEDIUM-WEIGHT (3)
044100         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-MEDIUM-4'
044200             MOVE STD-CFG-VALUE TO CF-MEDIUM-WEIGHT (4)
044300         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-SMALL-1'
044400             MOVE STD-CFG-VALUE TO CF-SMALL-WEIGHT (1)
044500         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-SMALL-2'
044600             MOVE STD-CFG-VALUE TO CF-SMALL-WEIGHT (2)
044700         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-SMALL-3'
044800             MOVE STD-CFG-VALUE TO CF-SMALL-WEIGHT (3)
044900         WHEN STD-CFG-KEY = 'LEVEL-WEIGHT-SMALL-4'
045000             MOVE STD-CFG-VALUE TO CF-SMALL-WEIGHT (4)
045100         WHEN OTHER
045200             CONTINUE
045300     END-EVALUATE
045400     .
045500 PARSE-CONFIG-LINE-EXIT.
045600     EXIT.
045700*    ------------------------------------------------------------
045800 ADD-TYPE-WORD.
045900     IF CF-TYPE-WORD-COUNT < CF-MAX-TYPE-WORDS
046000         ADD 1 TO CF-TYPE-WORD-COUNT
046100         MOVE STD-CFG-VALUE TO CF-TYPE-WORD (CF-TYPE-WORD-COUNT)
046200     END-IF
046300     .
046400 ADD-TYPE-WORD-EXIT.
046500     EXIT.
046600*    ------------------------------------------------------------
046700 ADD-NOISE-WORD.
046800     IF CF-NOISE-WORD-COUNT < CF-MAX-NOISE-WORDS
046900         ADD 1 TO CF-NOISE-WORD-COUNT
047000         MOVE STD-CFG-VALUE TO CF-NOISE-WORD (CF-NOISE-WORD-COUNT)
047100     END-IF
047200     .
047300 ADD-NOISE-WORD-EXIT.
047400     EXIT.
047500*    ------------------------------------------------------------
047600 ADD-ABBREVIATION.
047700*    Valeur de la forme "abrege,developpement".
047800     IF CF-ABBREV-COUNT < CF-MAX-ABBREVS
047900         ADD 1 TO CF-ABBREV-COUNT
048000         UNSTRING STD-CFG-VALUE DELIMITED BY ','
048100             INTO CF-ABBREV-SHORT (CF-ABBREV-COUNT)
048200                  CF-ABBREV-LONG (CF-ABBREV-COUNT)
048300         END-UNSTRING
048400     END-IF
048500     .
048600 ADD-ABBREVIATION-EXIT.
048700     EXIT.
048800*    ------------------------------------------------------------
048900 ADD-LARGE-COUNTRY.
049000     IF CF-LARGE-COUNTRY-COUNT < CF-MAX-LARGE-COUNTRIES
049100         ADD 1 TO CF-LARGE-COUNTRY-COUNT
049200         MOVE STD-CFG-VALUE
049300             TO CF-LARGE-COUNTRY-ID (CF-LARGE-COUNTRY-COUNT)
049400     END-IF
049500     .
049600 ADD-LARGE-COUNTRY-EXIT.
049700     EXIT.
049800*    ------------------------------------------------------------
049900 ADD-MEDIUM-COUNTRY.
050000     IF CF-MEDIUM-COUNTRY-COUNT < CF-MAX-MEDIUM-COUNTRIES
050100         ADD 1 TO CF-MEDIUM-COUNTRY-COUNT
050200         MOVE STD-CFG-VALUE
050300             TO CF-MEDIUM-COUNTRY-ID (CF-MEDIUM-COUNTRY-COUNT)
050400     END-IF
050500     .
050600 ADD-MEDIUM-COUNTRY-EXIT.
050700     EXIT.
050800*    ------------------------------------------------------------
050900 LOAD-PLACE-TABLE.
051000*    Charge PLACES en totalite dans PT-PLACE-ENTRY (U2, etape 2).
051100     OPEN INPUT STD-PLACE-FILE.
051200     MOVE SPACE TO STD-PLACE-EOF.
051300 LOAD-PLACE-TABLE-TEST.
051400     READ STD-PLACE-FILE
051500         AT END
051600             SET STD-PLACE-FF TO TRUE
051700             GO TO LOAD-PLACE-TABLE-DONE
051800     END-READ
051900     PERFORM STORE-ONE-PLACE THRU STORE-ONE-PLACE-EXIT
052000     GO TO LOAD-PLACE-TABLE-TEST.
052100 LOAD-PLACE-TABLE-DONE.
052200     CLOSE STD-PLACE-FILE.
052300     SET PT-TABLE-LOADED TO TRUE
052400     .
052500 LOAD-PLACE-TABLE-EXIT.
052600     EXIT.
052700*    ------------------------------------------------------------
052800 STORE-ONE-PLACE.
052900     IF PT-PLACE-COUNT < PT-MAX-PLACES
053000         ADD 1 TO PT-PLACE-COUNT
053100         MOVE SP-PLACE-ID        TO PT-PLACE-ID (PT-PLACE-COUNT)
053200         MOVE SP-PLACE-NAME      TO PT-PLACE-NAME (PT-PLACE-COUNT)
053300         MOVE SP-ALT-NAME-COUNT  TO PT-ALT-NAME-COUNT (PT-PLACE-COUNT)
053400         MOVE SP-TYPE-COUNT      TO PT-TYPE-COUNT (PT-PLACE-COUNT)
053500         MOVE SP-LOCATED-IN-ID   TO PT-LOCATED-IN-ID (PT-PLACE-COUNT)
053600         MOVE SP-ALSO-COUNT      TO PT-ALSO-COUNT (PT-PLACE-COUNT)
053700         MOVE SP-LEVEL           TO PT-LEVEL (PT-PLACE-COUNT)
053800         MOVE SP-COUNTRY-ID      TO PT-COUNTRY-ID (PT-PLACE-COUNT)
053900         PERFORM COPY-ALT-NAME-SLOT
054000             VARYING STD-COPY-IX FROM 1 BY 1
054100                 UNTIL STD-COPY-IX > 5
054200         PERFORM COPY-TYPE-AND-ALSO-SLOT
054300             VARYING STD-COPY-IX FROM 1 BY 1
054400                 UNTIL STD-COPY-IX > 3
054500     END-IF
054600     .
054700 STORE-ONE-PLACE-EXIT.
054800     EXIT.
054900*    ------------------------------------------------------------
055000 COPY-ALT-NAME-SLOT.
055100     MOVE SP-ALT-NAME (STD-COPY-IX)
055200         TO PT-ALT-NAME (PT-PLACE-COUNT STD-COPY-IX)
055300     .
055400 COPY-TYPE-AND-ALSO-SLOT.
055500     MOVE SP-TYPE (STD-COPY-IX)
055600         TO PT-TYPE (PT-PLACE-COUNT STD-COPY-IX)
055700     MOVE SP-ALSO-ID (STD-COPY-IX)
055800         TO PT-ALSO-ID (PT-PLACE-COUNT STD-COPY-IX)
055900     .
056000*    ------------------------------------------------------------
056100 LOAD-WORD-TABLE.
056200*    Charge WORDINDEX en totalite dans WT-WORD-ENTRY (U2, etape
056300*    3) ; le fichier arrive deja trie ascendant sur WORD-KEY
056400*    (9-SORTWORDS), l'ordre de lecture est donc conserve tel quel.
056500     OPEN INPUT STD-WORDIX-FILE.
056600     MOVE SPACE TO STD-WORDIX-EOF.
056700 LOAD-WORD-TABLE-TEST.
056800     READ STD-WORDIX-FILE
056900         AT END
057000             SET STD-WORDIX-FF TO TRUE
057100             GO TO LOAD-WORD-TABLE-DONE
057200     END-READ
057300     PERFORM STORE-ONE-WORD THRU STORE-ONE-WORD-EXIT
057400     GO TO LOAD-WORD-TABLE-TEST.
057500 LOAD-WORD-TABLE-DONE.
057600     CLOSE STD-WORDIX-FILE.
057700     .
057800 LOAD-WORD-TABLE-EXIT.
057900     EXIT.
058000*    ------------------------------------------------------------
058100 STORE-ONE-WORD.
058200     IF WT-WORD-COUNT < WT-MAX-WORDS
058300         ADD 1 TO WT-WORD-COUNT
058400         MOVE WI-WORD-KEY  TO WT-WORD-KEY (WT-WORD-COUNT)
058500         MOVE WI-ID-COUNT  TO WT-ID-COUNT (WT-WORD-COUNT)
058600         PERFORM COPY-WORD-ID-SLOT
058700             VARYING STD-COPY-IX FROM 1 BY 1
058800                 UNTIL STD-COPY-IX > 20
058900     END-IF
059000     .
059100 STORE-ONE-WORD-EXIT.
059200     EXIT.
059300*    ------------------------------------------------------------
059400 COPY-WORD-ID-SLOT.
059500     MOVE WI-WORD-ID (STD-COPY-IX)
059600         TO WT-WORD-ID (WT-WORD-COUNT STD-COPY-IX)
059700     .
059800*    ------------------------------------------------------------
059900 GET-PLACE.
060000*    Recherche sequentielle de STD-LOOKUP-PLACE-ID dans PLACE-
060100*    TABLE ; laisse PT-IX sur l'entree trouvee. Pas de dichotomie
060200*    ici (la table est construite d'un seul bloc au demarrage) -
060300*    PT-PLACE-LOADED sert surtout de garde pour les appels futurs.
060400     MOVE 'N' TO STD-GET-PLACE-FOUND
060500     SET PT-IX TO 1.
060600 GET-PLACE-TEST.
060700     IF PT-IX > PT-PLACE-COUNT
060800         GO TO GET-PLACE-EXIT
060900     END-IF
061000     IF PT-PLACE-ID (PT-IX) = STD-LOOKUP-PLACE-ID
061100         MOVE 'Y' TO STD-GET-PLACE-FOUND
061200         GO TO GET-PLACE-EXIT
061300     END-IF
061400     SET PT-IX UP BY 1
061500     GO TO GET-PLACE-TEST.
061600 GET-PLACE-EXIT.
061700     EXIT.
061800*    ------------------------------------------------------------
061900 LOOKUP-WORD.
062000*    Recherche par dichotomie de STD-LOOKUP-KEY dans WORD-TABLE
062100*    (triee ascendant) ; laisse WT-IX sur l'entree trouvee.
062200     MOVE 'N' TO STD-LOOKUP-FOUND
062300     MOVE 1 TO STD-BORNE-BASSE
062400     MOVE WT-WORD-COUNT TO STD-BORNE-HAUTE.
062500 LOOKUP-WORD-TEST.
062600     IF STD-BORNE-BASSE > STD-BORNE-HAUTE
062700         GO TO LOOKUP-WORD-EXIT
062800     END-IF
062900     COMPUTE STD-WT-MID-IX = (STD-BORNE-BASSE + STD-BORNE-HAUTE) / 2
063000     SET WT-IX TO STD-WT-MID-IX.
063100     IF WT-WORD-KEY (WT-IX) = STD-LOOKUP-KEY
063200         MOVE 'Y' TO STD-LOOKUP-FOUND
063300         GO TO LOOKUP-WORD-EXIT
063400     END-IF
063500     IF WT-WORD-KEY (WT-IX) > STD-LOOKUP-KEY
063600         COMPUTE STD-BORNE-HAUTE = WT-IX - 1
063700     ELSE
063800         COMPUTE STD-BORNE-BASSE = WT-IX + 1
063900     END-IF
064000     GO TO LOOKUP-WORD-TEST.
064100 LOOKUP-WORD-EXIT.
064200     EXIT.
064300*    ------------------------------------------------------------
064400 STANDARDIZE-CORE.
064500*    Moteur U3 complet : normalisation (R1), decoupage en niveaux
064600*    (R2), puis parcours niveau par niveau avec repli sur mots
064700*    sautes (R3), garde de particule (R4), mots-types/mots-bruit
064800*    (R5), filtres (R6-R10), notation (R11) et mode NEW (R12).
064900     INITIALIZE STD-LEVEL-ENTRY
065000                STD-LEVEL-LEN-ENTRY
065100                STD-CURRENT-IDS STD-PREVIOUS-IDS
065200                STD-HIT-IDS STD-WORKING-IDS STD-FILTERED-IDS
065300                STD-CANDIDATE-ENTRY
065400     MOVE 0 TO STD-CANDIDATE-COUNT
065500     MOVE SPACE TO STD-TYPE-FILTER-SUPPRESSED
065600     MOVE -1 TO STD-LAST-FOUND-LEVEL
065700     MOVE SPACES TO STD-LAST-MATCHED-NAME-TOKEN
065800     MOVE 'N' TO STD-ERROR-LOGGED
065900     MOVE 'N' TO STD-IS-NEW-MODE-RESULT
066000     MOVE 0 TO STD-DIAG-KIND STD-DIAG-LEVEL.
066100     PERFORM TOKENIZE-RAW-TEXT THRU TOKENIZE-RAW-TEXT-EXIT.
066200     PERFORM LEVEL-LOOP THRU LEVEL-LOOP-EXIT.
066300     PERFORM REMOVE-CHILDREN THRU REMOVE-CHILDREN-EXIT.
066400     IF STD-CURRENT-COUNT = 0
066500         PERFORM CHECK-ANY-NONNOISE-CONTENT
066600             THRU CHECK-ANY-NONNOISE-CONTENT-EXIT
066700         IF STD-NONNOISE-CONTENT = 'Y'
066800             PERFORM REPORT-PLACE-NOT-FOUND
066900                 THRU REPORT-PLACE-NOT-FOUND-EXIT
067000         END-IF
067100         MOVE 0 TO STD-CANDIDATE-COUNT
067200     ELSE
067300         IF STD-MODE-REQUIRED AND STD-LAST-FOUND-LEVEL NOT = 0
067400             MOVE 0 TO STD-CANDIDATE-COUNT
067500         ELSE
067600             PERFORM SCORE-AND-RANK THRU SCORE-AND-RANK-EXIT
067700             IF STD-MODE-NEW AND STD-CANDIDATE-COUNT > 0
067800                     AND STD-LAST-FOUND-LEVEL > 0
067900                 PERFORM BUILD-NEW-MODE-RESULT
068000                     THRU BUILD-NEW-MODE-RESULT-EXIT
068100             END-IF
068200         END-IF
068300     END-IF
068400     .
068500 STANDARDIZE-CORE-EXIT.
068600     EXIT.
068700*    ------------------------------------------------------------
068800 LEVEL-LOOP.
068900*    Parcourt les niveaux du dernier (le plus a droite, le plus
069000*    general) jusqu'au premier (le plus a gauche, le plus precis -
069100*    R2/U3.3). Une insertion de niveau par repli sur mots sautes
069200*    (R3-b) fait reprendre le meme indice de niveau - impossible a
069300*    exprimer avec PERFORM VARYING (decrement automatique), d'ou
069400*    le GO TO.
069500     MOVE STD-LEVEL-COUNT TO STD-CUR-LEVEL.
069600 LEVEL-LOOP-TEST.
069700     IF STD-CUR-LEVEL < 1
069800         GO TO LEVEL-LOOP-EXIT
069900     END-IF
070000     MOVE 'N' TO STD-LEVEL-INSERTED
070100     PERFORM PROCESS-ONE-LEVEL THRU PROCESS-ONE-LEVEL-EXIT.
070200     IF STD-LEVEL-INSERTED = 'Y'
070300         GO TO LEVEL-LOOP-TEST
070400     END-IF
070500     SUBTRACT 1 FROM STD-CUR-LEVEL
070600     GO TO LEVEL-LOOP-TEST.
070700 LEVEL-LOOP-EXIT.
070800     EXIT.
070900*    ------------------------------------------------------------
071000 TOKENIZE-RAW-TEXT.
071100*    Normalise le texte brut en minuscules (R1) puis le decoupe en
071200*    niveaux (virgule) et en mots (espace), sans utiliser de
071300*    FUNCTION intrinseque - balayage caractere par caractere via
071400*    la condition de classe W-ALPHANUMERIC-CHAR.
071500     MOVE STD-CURRENT-RAW-TEXT TO STD-SCAN-TEXT.
071600     INSPECT STD-SCAN-TEXT
071700         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
071800                 TO 'abcdefghijklmnopqrstuvwxyz'.
071900     MOVE 0 TO STD-LEVEL-COUNT.
072000     MOVE 1 TO STD-CUR-LEVEL.
072100     MOVE 0 TO STD-LEVEL-WORD-COUNT (1).
072200     ADD 1 TO STD-LEVEL-COUNT.
072300     MOVE SPACES TO STD-CUR-WORD.
072400     MOVE 0 TO STD-CUR-WORD-LEN.
072500     MOVE 1 TO STD-SCAN-POS.
072600 TOKENIZE-SCAN-TEST.
072700     IF STD-SCAN-POS > 80
072800         GO TO TOKENIZE-SCAN-EXIT
072900     END-IF
073000     MOVE STD-SCAN-TEXT (STD-SCAN-POS:1) TO STD-SCAN-CHAR.
073100     EVALUATE TRUE
073200         WHEN STD-SCAN-CHAR = ','
073300             PERFORM CLOSE-CURRENT-WORD THRU CLOSE-CURRENT-WORD-EXIT
073400             ADD 1 TO STD-CUR-LEVEL
073500             IF STD-CUR-LEVEL <= 8
073600                 MOVE STD-CUR-LEVEL TO STD-LEVEL-COUNT
073700                 MOVE 0 TO STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL)
073800             END-IF
073900         WHEN STD-SCAN-CHAR = ' ' OR STD-SCAN-CHAR = LOW-VALUE
074000             PERFORM CLOSE-CURRENT-WORD THRU CLOSE-CURRENT-WORD-EXIT
074100         WHEN STD-SCAN-CHAR IS W-ALPHANUMERIC-CHAR
074200             IF STD-CUR-WORD-LEN < 20
074300                 ADD 1 TO STD-CUR-WORD-LEN
074400                 MOVE STD-SCAN-CHAR
074500                     TO STD-CUR-WORD (STD-CUR-WORD-LEN:1)
074600             END-IF
074700         WHEN OTHER
074800             CONTINUE
074900     END-EVALUATE
075000     SET STD-SCAN-POS UP BY 1
075100     GO TO TOKENIZE-SCAN-TEST.
075200 TOKENIZE-SCAN-EXIT.
075300     IF STD-CUR-LEVEL > 8
075400         MOVE 8 TO STD-CUR-LEVEL
075500     END-IF
075600     PERFORM CLOSE-CURRENT-WORD THRU CLOSE-CURRENT-WORD-EXIT
075700     .
075800 TOKENIZE-RAW-TEXT-EXIT.
075900     EXIT.
076000*    ------------------------------------------------------------
076100 CLOSE-CURRENT-WORD.
076200*    Range le mot en cours de construction dans le niveau courant
076300*    s'il n'est pas vide, puis remet le buffer a blanc.
076400     IF STD-CUR-WORD-LEN > 0
076500         IF STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL) < 12
076600             ADD 1 TO STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL)
076700             MOVE STD-CUR-WORD
076800                 TO STD-LEVEL-WORD (STD-CUR-LEVEL
076900                     STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL))
077000             MOVE STD-CUR-WORD-LEN
077100                 TO STD-LEVEL-WORD-LEN (STD-CUR-LEVEL
077200                     STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL))
077300         END-IF
077400     END-IF
077500     MOVE SPACES TO STD-CUR-WORD
077600     MOVE 0 TO STD-CUR-WORD-LEN
077700     .
077800 CLOSE-CURRENT-WORD-EXIT.
077900     EXIT.
078000*    ------------------------------------------------------------
078100 PROCESS-ONE-LEVEL.
078200*    Traite le niveau STD-CUR-LEVEL (R3-R10). Chaque sous-etape du
078300*    cahier des charges (d,e,f,g) est une simple cascade de IF -
078400*    seules les recherches a arret premature restent en GO TO.
078500     MOVE SPACES TO STD-NAME-TOKEN STD-TYPE-TOKEN
078600     MOVE 'N' TO STD-HAS-TYPE-TOKEN
078700     MOVE 0 TO STD-HIT-COUNT STD-WORKING-COUNT STD-FILTERED-COUNT
078800     MOVE SPACE TO STD-TYPE-FILTER-SUPPRESSED
078900     MOVE 'N' TO STD-HIT-FOUND.
079000     IF STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL) = 0
079100         GO TO PROCESS-ONE-LEVEL-EXIT
079200     END-IF
079300     PERFORM BACK-OFF-TOKEN-SEARCH THRU BACK-OFF-TOKEN-SEARCH-EXIT.
079400     IF STD-HIT-FOUND = 'N'
079500         PERFORM CHECK-LEVEL-HAS-CONTENT
079600             THRU CHECK-LEVEL-HAS-CONTENT-EXIT
079700         IF STD-NOISE-FOUND = 'N' AND NOT STD-ERROR-ALREADY-LOGGED
079800             PERFORM REPORT-TOKEN-NOT-FOUND
079900                 THRU REPORT-TOKEN-NOT-FOUND-EXIT
080000         END-IF
080100         GO TO PROCESS-ONE-LEVEL-EXIT
080200     END-IF
080300     IF STD-WORDS-TO-SKIP > 0
080400         PERFORM INSERT-SKIPPED-LEVEL THRU INSERT-SKIPPED-LEVEL-EXIT
080500         IF STD-LEVEL-INSERTED = 'Y'
080600             GO TO PROCESS-ONE-LEVEL-EXIT
080700         END-IF
080800     END-IF
080900     IF STD-CURRENT-COUNT > 0
081000         PERFORM STEP-D-FILTER-AGAINST-CURRENT
081100             THRU STEP-D-FILTER-AGAINST-CURRENT-EXIT
081200     ELSE
081300         PERFORM STEP-E-FIRST-MATCH
081400             THRU STEP-E-FIRST-MATCH-EXIT
081500     END-IF
081600     IF NOT STD-SUPPRESS-TYPE-FILTER
081700         PERFORM STEP-F-TYPE-FILTER THRU STEP-F-TYPE-FILTER-EXIT
081800     END-IF
081900     MOVE STD-CURRENT-COUNT TO STD-PREVIOUS-COUNT
082000     PERFORM COPY-CURRENT-TO-PREVIOUS
082100         VARYING STD-FILTER-IX FROM 1 BY 1
082200             UNTIL STD-FILTER-IX > STD-CURRENT-COUNT
082300     MOVE STD-WORKING-COUNT TO STD-CURRENT-COUNT
082400     PERFORM COPY-WORKING-TO-CURRENT
082500         VARYING STD-FILTER-IX FROM 1 BY 1
082600             UNTIL STD-FILTER-IX > STD-WORKING-COUNT
082700     .
082800 PROCESS-ONE-LEVEL-EXIT.
082900     EXIT.
083000*    ------------------------------------------------------------
083100 COPY-CURRENT-TO-PREVIOUS.
083200     MOVE STD-CURRENT-ID (STD-FILTER-IX)
083300         TO STD-PREVIOUS-ID (STD-FILTER-IX)
083400     .
083500 COPY-WORKING-TO-CURRENT.
083600     MOVE STD-WORKING-ID (STD-FILTER-IX)
083700         TO STD-CURRENT-ID (STD-FILTER-IX)
083800     .
083900*    ------------------------------------------------------------
084000 CHECK-LEVEL-HAS-CONTENT.
084100*    Vrai si tout le niveau n'est fait que de mots-bruit - utilise
084200*    pour ne pas signaler TOKEN-NOT-FOUND sur un niveau videmment
084300*    bruite.
084400     MOVE 'Y' TO STD-NOISE-FOUND
084500     MOVE 1 TO STD-NOISE-SCAN-IX.
084600 CHECK-LEVEL-HAS-CONTENT-TEST.
084700     IF STD-NOISE-SCAN-IX > STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL)
084800         GO TO CHECK-LEVEL-HAS-CONTENT-EXIT
084900     END-IF
085000     MOVE STD-LEVEL-WORD (STD-CUR-LEVEL STD-NOISE-SCAN-IX)
085100         TO STD-TW-CHECK-WORD
085200     PERFORM CHECK-NOISE-WORD THRU CHECK-NOISE-WORD-EXIT.
085300     IF STD-NOISE-FOUND = 'N'
085400         GO TO CHECK-LEVEL-HAS-CONTENT-EXIT
085500     END-IF
085600     SET STD-NOISE-SCAN-IX UP BY 1
085700     GO TO CHECK-LEVEL-HAS-CONTENT-TEST.
085800 CHECK-LEVEL-HAS-CONTENT-EXIT.
085900     EXIT.
086000*    ------------------------------------------------------------
086100 BACK-OFF-TOKEN-SEARCH.
086200*    Essaie WORDS-TO-SKIP = 0,1,2,... jusqu'a trouver un coup ;
086300*    boucle a arret premature - GO TO plutot que PERFORM VARYING
086400*    (cf. garde "de/la" R4, qui doit pouvoir continuer la boucle
086500*    sans compter de coup).
086600     MOVE 0 TO STD-WORDS-TO-SKIP.
086700 BACK-OFF-TEST.
086800     IF STD-WORDS-TO-SKIP >= STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL)
086900         MOVE 'N' TO STD-HIT-FOUND
087000         GO TO BACK-OFF-TOKEN-SEARCH-EXIT
087100     END-IF
087200     PERFORM EXTRACT-NAME-TYPE-TOKEN THRU EXTRACT-NAME-TYPE-TOKEN-EXIT.
087300     IF STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL) > 1
087400         AND (STD-NAME-TOKEN = 'de' OR STD-NAME-TOKEN = 'la')
087500         ADD 1 TO STD-WORDS-TO-SKIP
087600         GO TO BACK-OFF-TEST
087700     END-IF
087800     MOVE STD-NAME-TOKEN TO STD-LOOKUP-KEY.
087900     PERFORM LOOKUP-WORD THRU LOOKUP-WORD-EXIT.
088000     IF STD-LOOKUP-FOUND = 'Y'
088100         MOVE 'Y' TO STD-HIT-FOUND
088200         PERFORM COPY-HIT-IDS THRU COPY-HIT-IDS-EXIT
088300         GO TO BACK-OFF-TOKEN-SEARCH-EXIT
088400     END-IF
088500     ADD 1 TO STD-WORDS-TO-SKIP
088600     GO TO BACK-OFF-TEST.
088700 BACK-OFF-TOKEN-SEARCH-EXIT.
088800     EXIT.
088900*    ------------------------------------------------------------
089000 COPY-HIT-IDS.
089100     MOVE WT-ID-COUNT (WT-IX) TO STD-HIT-COUNT.
089200     PERFORM COPY-ONE-HIT-ID
089300         VARYING STD-COPY-IX FROM 1 BY 1
089400             UNTIL STD-COPY-IX > STD-HIT-COUNT
089500     .
089600 COPY-ONE-HIT-ID.
089700     MOVE WT-WORD-ID (WT-IX STD-COPY-IX)
089800         TO STD-HIT-ID (STD-COPY-IX)
089900     .
090000 COPY-HIT-IDS-EXIT.
090100     EXIT.
090200*    ------------------------------------------------------------
090300 EXTRACT-NAME-TYPE-TOKEN.
090400*    R3 - construit STD-NAME-TOKEN / STD-TYPE-TOKEN a partir des
090500*    mots du niveau STD-CUR-LEVEL, apres saut de STD-WORDS-TO-SKIP
090600*    mots en tete.
090700     MOVE 0 TO STD-EW-COUNT.
090800     MOVE STD-WORDS-TO-SKIP TO STD-EW-SRC-IX.
090900     PERFORM COLLECT-EFFECTIVE-WORD
091000         VARYING STD-EW-SRC-IX FROM STD-EW-SRC-IX BY 1
091100             UNTIL STD-EW-SRC-IX >= STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL).
091200     PERFORM SCAN-OR-NOW-CUT THRU SCAN-OR-NOW-CUT-EXIT.
091300     IF STD-EW-COUNT > 1
091400         PERFORM EXPAND-ONE-EW-WORD
091500             VARYING STD-EW-SRC-IX FROM 1 BY 1
091600                 UNTIL STD-EW-SRC-IX > STD-EW-COUNT
091700     END-IF
091800     PERFORM FIND-TRAILING-TYPE-RUN THRU FIND-TRAILING-TYPE-RUN-EXIT.
091900     PERFORM BUILD-NAME-TOKEN THRU BUILD-NAME-TOKEN-EXIT.
092000     PERFORM BUILD-TYPE-TOKEN THRU BUILD-TYPE-TOKEN-EXIT
092100     .
092200 EXTRACT-NAME-TYPE-TOKEN-EXIT.
092300     EXIT.
092400*    ------------------------------------------------------------
092500 COLLECT-EFFECTIVE-WORD.
092600*    Copie le mot STD-EW-SRC-IX + 1 du niveau (apres saut) dans la
092700*    zone des mots effectifs.
092800     ADD 1 TO STD-EW-COUNT
092900     MOVE STD-LEVEL-WORD (STD-CUR-LEVEL STD-EW-SRC-IX + 1)
093000         TO STD-EW-WORD (STD-EW-COUNT)
093100     MOVE STD-LEVEL-WORD-LEN (STD-CUR-LEVEL STD-EW-SRC-IX + 1)
093200         TO STD-EW-WORD-LEN (STD-EW-COUNT)
093300     .
093400*    ------------------------------------------------------------
093500 SCAN-OR-NOW-CUT.
093600*    Balaie les mots effectifs de droite a gauche. "now" coupe des
093700*    que des mots ont deja ete retenus a sa droite ; "or" exige en
093800*    plus de ne pas etre la toute premiere position balayee (R3) -
093900*    les deux gardes ne sont plus confondues (CR-1408). STD-CUT-
094000*    COLLECTED redevient ici un compteur courant de mots retenus,
094100*    et non plus l'effectif fige du niveau.
094200     MOVE 0 TO STD-CUT-COLLECTED.
094300     IF STD-EW-COUNT = 0
094400         GO TO SCAN-OR-NOW-CUT-EXIT
094500     END-IF
094600     MOVE STD-EW-COUNT TO STD-CUT-IX.
094700 SCAN-OR-NOW-CUT-TEST.
094800     IF STD-CUT-IX < 1
094900         GO TO SCAN-OR-NOW-CUT-EXIT
095000     END-IF
095100     IF STD-EW-WORD (STD-CUT-IX) (1:STD-EW-WORD-LEN (STD-CUT-IX))
095200             = 'now'
095300         AND STD-CUT-COLLECTED > 0
095400         MOVE STD-CUT-IX TO STD-CUT-POINT
095500         PERFORM SHIFT-EW-AFTER-CUT THRU SHIFT-EW-AFTER-CUT-EXIT
095600         GO TO SCAN-OR-NOW-CUT-EXIT
095700     END-IF
095800     IF STD-EW-WORD (STD-CUT-IX) (1:STD-EW-WORD-LEN (STD-CUT-IX))
095900             = 'or'
096000         AND STD-CUT-COLLECTED > 0
096100         AND STD-CUT-IX < STD-EW-COUNT
096200         MOVE STD-CUT-IX TO STD-CUT-POINT
096300         PERFORM SHIFT-EW-AFTER-CUT THRU SHIFT-EW-AFTER-CUT-EXIT
096400         GO TO SCAN-OR-NOW-CUT-EXIT
096500     END-IF
096600     ADD 1 TO STD-CUT-COLLECTED
096700     SUBTRACT 1 FROM STD-CUT-IX
096800     GO TO SCAN-OR-NOW-CUT-TEST.
096900 SCAN-OR-NOW-CUT-EXIT.
097000     EXIT.
097100*    ------------------------------------------------------------
097200 SHIFT-EW-AFTER-CUT.
097300*    Ecarte les mots 1..CUT-POINT (le marqueur inclus) de la zone
097400*    des mots effectifs, en decalant les mots restants au debut.
097500     MOVE 0 TO STD-SHIFT-NEWCOUNT.
097600     PERFORM SHIFT-ONE-EW-WORD
097700         VARYING STD-SHIFT-SRC FROM STD-CUT-POINT + 1 BY 1
097800             UNTIL STD-SHIFT-SRC > STD-EW-COUNT.
097900     MOVE STD-SHIFT-NEWCOUNT TO STD-EW-COUNT
098000     .
098100 SHIFT-EW-AFTER-CUT-EXIT.
098200     EXIT.
098300 SHIFT-ONE-EW-WORD.
098400     ADD 1 TO STD-SHIFT-NEWCOUNT
098500     MOVE STD-EW-WORD (STD-SHIFT-SRC)
098600         TO STD-EW-WORD (STD-SHIFT-NEWCOUNT)
098700     MOVE STD-EW-WORD-LEN (STD-SHIFT-SRC)
098800         TO STD-EW-WORD-LEN (STD-SHIFT-NEWCOUNT)
098900     .
099000*    ------------------------------------------------------------
099100 EXPAND-ONE-EW-WORD.
099200*    Remplace le mot effectif STD-EW-SRC-IX par son developpement
099300*    d'abreviation s'il en a un (R3, seulement si plus d'un mot
099400*    effectif).
099500     MOVE STD-EW-WORD (STD-EW-SRC-IX) TO STD-ABBR-LOOKUP-WORD.
099600     PERFORM FIND-ABBREV-EXPANSION THRU FIND-ABBREV-EXPANSION-EXIT.
099700     IF STD-ABBR-FOUND = 'Y'
099800         MOVE STD-ABBR-EXPANDED TO STD-EW-WORD (STD-EW-SRC-IX)
099900         PERFORM RECOMPUTE-EW-WORD-LEN THRU RECOMPUTE-EW-WORD-LEN-EXIT
100000     END-IF
100100     .
100200 RECOMPUTE-EW-WORD-LEN.
100300     MOVE 20 TO STD-EW-WORD-LEN (STD-EW-SRC-IX).
100400 RECOMPUTE-SCAN.
100500     IF STD-EW-WORD-LEN (STD-EW-SRC-IX) = 1
100600         GO TO RECOMPUTE-EW-WORD-LEN-EXIT
100700     END-IF
100800     IF STD-EW-WORD (STD-EW-SRC-IX)
100900             (STD-EW-WORD-LEN (STD-EW-SRC-IX):1) NOT = SPACE
101000         GO TO RECOMPUTE-EW-WORD-LEN-EXIT
101100     END-IF
101200     SUBTRACT 1 FROM STD-EW-WORD-LEN (STD-EW-SRC-IX)
101300     GO TO RECOMPUTE-SCAN.
101400 RECOMPUTE-EW-WORD-LEN-EXIT.
101500     EXIT.
101600*    ------------------------------------------------------------
101700 FIND-ABBREV-EXPANSION.
101800*    Recherche sequentielle de STD-ABBR-LOOKUP-WORD dans la table
101900*    d'abreviations CF-ABBREV-ENTRY.
102000     MOVE 'N' TO STD-ABBR-FOUND
102100     MOVE 1 TO STD-ABBR-SCAN-IX.
102200 FIND-ABBREV-TEST.
102300     IF STD-ABBR-SCAN-IX > CF-ABBREV-COUNT
102400         GO TO FIND-ABBREV-EXPANSION-EXIT
102500     END-IF
102600     IF CF-ABBREV-SHORT (STD-ABBR-SCAN-IX) = STD-ABBR-LOOKUP-WORD
102700         MOVE 'Y' TO STD-ABBR-FOUND
102800         MOVE CF-ABBREV-LONG (STD-ABBR-SCAN-IX) TO STD-ABBR-EXPANDED
102900         GO TO FIND-ABBREV-EXPANSION-EXIT
103000     END-IF
103100     ADD 1 TO STD-ABBR-SCAN-IX
103200     GO TO FIND-ABBREV-TEST.
103300 FIND-ABBREV-EXPANSION-EXIT.
103400     EXIT.
103500*    ------------------------------------------------------------
103600 FIND-TRAILING-TYPE-RUN.
103700*    Balaie les mots effectifs de droite a gauche : la serie
103800*    continue de mots-types en fin de niveau forme le jeton TYPE ;
103900*    si tous les mots sont des mots-types ils forment le NAME.
104000     MOVE STD-EW-COUNT TO STD-TYPE-SPLIT.
104100     IF STD-EW-COUNT = 0
104200         GO TO FIND-TRAILING-TYPE-RUN-EXIT
104300     END-IF
104400 FIND-TRAILING-TYPE-RUN-TEST.
104500     IF STD-TYPE-SPLIT < 1
104600         ADD 1 TO STD-TYPE-SPLIT
104700         GO TO FIND-TRAILING-TYPE-RUN-EXIT
104800     END-IF
104900     MOVE STD-EW-WORD (STD-TYPE-SPLIT) TO STD-TW-CHECK-WORD.
105000     PERFORM CHECK-TYPE-WORD THRU CHECK-TYPE-WORD-EXIT.
105100     IF STD-TW-IS-TYPE = 'N'
105200         ADD 1 TO STD-TYPE-SPLIT
105300         GO TO FIND-TRAILING-TYPE-RUN-EXIT
105400     END-IF
105500     SUBTRACT 1 FROM STD-TYPE-SPLIT
105600     GO TO FIND-TRAILING-TYPE-RUN-TEST.
105700 FIND-TRAILING-TYPE-RUN-EXIT.
105800     EXIT.
105900*    ------------------------------------------------------------
106000 CHECK-TYPE-WORD.
106100*    R5 - un mot est un mot-type si lui-meme, ou son developpement
106200*    d'abreviation, figure dans CF-TYPE-WORD.
106300     MOVE 'N' TO STD-TW-IS-TYPE
106400     MOVE STD-TW-CHECK-WORD TO STD-TW-EXPANDED-WORD
106500     MOVE STD-TW-CHECK-WORD TO STD-ABBR-LOOKUP-WORD.
106600     PERFORM FIND-ABBREV-EXPANSION THRU FIND-ABBREV-EXPANSION-EXIT.
106700     IF STD-ABBR-FOUND = 'Y'
106800         MOVE STD-ABBR-EXPANDED TO STD-TW-EXPANDED-WORD
106900     END-IF
107000     MOVE 1 TO STD-TYPEWORD-SCAN-IX.
107100 CHECK-TYPE-WORD-TEST.
107200     IF STD-TYPEWORD-SCAN-IX > CF-TYPE-WORD-COUNT
107300         GO TO CHECK-TYPE-WORD-EXIT
107400     END-IF
107500     IF CF-TYPE-WORD (STD-TYPEWORD-SCAN-IX) = STD-TW-CHECK-WORD
107600         OR CF-TYPE-WORD (STD-TYPEWORD-SCAN-IX) = STD-TW-EXPANDED-WORD
107700         MOVE 'Y' TO STD-TW-IS-TYPE
107800         GO TO CHECK-TYPE-WORD-EXIT
107900     END-IF
108000     ADD 1 TO STD-TYPEWORD-SCAN-IX
108100     GO TO CHECK-TYPE-WORD-TEST.
108200 CHECK-TYPE-WORD-EXIT.
108300     EXIT.
108400*    ------------------------------------------------------------
108500 CHECK-NOISE-WORD.
108600*    Teste STD-TW-CHECK-WORD contre la liste CF-NOISE-WORD ;
108700*    resultat rendu dans STD-NOISE-FOUND ("Y"/"N").
108800     MOVE 'N' TO STD-NOISE-FOUND
108900     MOVE 1 TO STD-NOISE-SCAN-IX.
109000 CHECK-NOISE-WORD-TEST.
109100     IF STD-NOISE-SCAN-IX > CF-NOISE-WORD-COUNT
109200         GO TO CHECK-NOISE-WORD-EXIT
109300     END-IF
109400     IF CF-NOISE-WORD (STD-NOISE-SCAN-IX) = STD-TW-CHECK-WORD
109500         MOVE 'Y' TO STD-NOISE-FOUND
109600         GO TO CHECK-NOISE-WORD-EXIT
109700     END-IF
109800     ADD 1 TO STD-NOISE-SCAN-IX
109900     GO TO CHECK-NOISE-WORD-TEST.
110000 CHECK-NOISE-WORD-EXIT.
110100     EXIT.
110200*    ------------------------------------------------------------
110300 BUILD-NAME-TOKEN.
110400*    Concatene, sans separateur, les mots 1..TYPE-SPLIT-1 des mots
110500*    effectifs dans STD-NAME-TOKEN (ou la totalite si tous sont
110600*    des mots-types).
110700     MOVE SPACES TO STD-NAME-TOKEN
110800     MOVE 0 TO STD-BN-OUTPOS.
110900     IF STD-TYPE-SPLIT > STD-EW-COUNT
111000         MOVE STD-EW-COUNT TO STD-BN-IX
111100     ELSE
111200         IF STD-TYPE-SPLIT < 1
111300             MOVE STD-EW-COUNT TO STD-BN-IX
111400         ELSE
111500             COMPUTE STD-BN-IX = STD-TYPE-SPLIT - 1
111600         END-IF
111700     END-IF
111800     IF STD-BN-IX = 0 AND STD-EW-COUNT > 0 AND STD-TYPE-SPLIT <= 1
111900         MOVE STD-EW-COUNT TO STD-BN-IX
112000     END-IF
112100     PERFORM APPEND-ONE-NAME-WORD
112200         VARYING STD-TW-IX FROM 1 BY 1
112300             UNTIL STD-TW-IX > STD-BN-IX
112400     .
112500 BUILD-NAME-TOKEN-EXIT.
112600     EXIT.
112700 APPEND-ONE-NAME-WORD.
112800     PERFORM APPEND-WORD-CHARS THRU APPEND-WORD-CHARS-EXIT
112900     .
113000 APPEND-WORD-CHARS.
113100     IF STD-EW-WORD-LEN (STD-TW-IX) = 0
113200         GO TO APPEND-WORD-CHARS-EXIT
113300     END-IF
113400     MOVE STD-EW-WORD (STD-TW-IX) (1:STD-EW-WORD-LEN (STD-TW-IX))
113500         TO STD-NAME-TOKEN (STD-BN-OUTPOS + 1:STD-EW-WORD-LEN (STD-TW-IX))
113600     ADD STD-EW-WORD-LEN (STD-TW-IX) TO STD-BN-OUTPOS
113700     .
113800 APPEND-WORD-CHARS-EXIT.
113900     EXIT.
114000*    ------------------------------------------------------------
114100 BUILD-TYPE-TOKEN.
114200*    Concatene, sans separateur, les mots TYPE-SPLIT..EW-COUNT
114300*    dans STD-TYPE-TOKEN (jeton TYPE absent si tous les mots sont
114400*    dans le NAME).
114500     MOVE SPACES TO STD-TYPE-TOKEN
114600     MOVE 'N' TO STD-HAS-TYPE-TOKEN
114700     MOVE 0 TO STD-BN-OUTPOS.
114800     IF STD-TYPE-SPLIT > STD-EW-COUNT OR STD-TYPE-SPLIT < 1
114900         GO TO BUILD-TYPE-TOKEN-EXIT
115000     END-IF
115100     SET STD-TYPE-TOKEN-PRESENT TO TRUE.
115200     PERFORM APPEND-ONE-TYPE-WORD
115300         VARYING STD-TW-IX FROM STD-TYPE-SPLIT BY 1
115400             UNTIL STD-TW-IX > STD-EW-COUNT
115500     .
115600 BUILD-TYPE-TOKEN-EXIT.
115700     EXIT.
115800 APPEND-ONE-TYPE-WORD.
115900     IF STD-EW-WORD-LEN (STD-TW-IX) = 0
116000         GO TO APPEND-ONE-TYPE-WORD-EXIT
116100     END-IF
116200     MOVE STD-EW-WORD (STD-TW-IX) (1:STD-EW-WORD-LEN (STD-TW-IX))
116300         TO STD-TYPE-TOKEN (STD-BN-OUTPOS + 1:STD-EW-WORD-LEN (STD-TW-IX))
116400     ADD STD-EW-WORD-LEN (STD-TW-IX) TO STD-BN-OUTPOS
116500     .
116600 APPEND-ONE-TYPE-WORD-EXIT.
116700     EXIT.
116800*    ------------------------------------------------------------
116900 COPY-CURRENT-TO-SEARCH.
117000     MOVE STD-CURRENT-ID (STD-FILTER-IX) TO STD-SEARCH-ID (STD-FILTER-IX)
117100     .
117200 COPY-PREVIOUS-TO-SEARCH.
117300     MOVE STD-PREVIOUS-ID (STD-FILTER-IX) TO STD-SEARCH-ID (STD-FILTER-IX)
117400     .
117500 COPY-FILTERED-TO-WORKING.
117600     MOVE STD-FILTERED-ID (STD-FILTER-IX) TO STD-WORKING-ID (STD-FILTER-IX)
117700     .
117800 COPY-PREVIOUS-TO-CURRENT.
117900     MOVE STD-PREVIOUS-ID (STD-FILTER-IX) TO STD-CURRENT-ID (STD-FILTER-IX)
118000     .
118100 COPY-CURRENT-TO-WORKING.
118200     MOVE STD-CURRENT-ID (STD-FILTER-IX) TO STD-WORKING-ID (STD-FILTER-IX)
118300     .
118400 COPY-HIT-TO-WORKING.
118500     MOVE STD-HIT-ID (STD-FILTER-IX) TO STD-WORKING-ID (STD-FILTER-IX)
118600     .
118700*    ------------------------------------------------------------
118800 STEP-D-FILTER-AGAINST-CURRENT.
118900*    R6/R7 - un niveau plus general est deja appuye (CURRENT-IDS
119000*    non vide) : ne garder des lieux trouves que ceux rattaches a
119100*    l'ensemble courant ; a defaut, essayer le grand-parent si
119200*    l'ensemble courant est "sautable" (R7).
119300     MOVE STD-CURRENT-COUNT TO STD-SEARCH-COUNT.
119400     PERFORM COPY-CURRENT-TO-SEARCH
119500         VARYING STD-FILTER-IX FROM 1 BY 1
119600             UNTIL STD-FILTER-IX > STD-CURRENT-COUNT.
119700     PERFORM FILTER-HITS-AGAINST-SET
119800         THRU FILTER-HITS-AGAINST-SET-EXIT.
119900     IF STD-FILTERED-COUNT > 0
120000         MOVE STD-FILTERED-COUNT TO STD-WORKING-COUNT
120100         PERFORM COPY-FILTERED-TO-WORKING
120200             VARYING STD-FILTER-IX FROM 1 BY 1
120300                 UNTIL STD-FILTER-IX > STD-FILTERED-COUNT
120400         COMPUTE STD-LAST-FOUND-LEVEL = STD-CUR-LEVEL - 1
120500         PERFORM SAVE-LAST-MATCHED-TOKEN
120600             THRU SAVE-LAST-MATCHED-TOKEN-EXIT
120700         GO TO STEP-D-FILTER-AGAINST-CURRENT-EXIT
120800     END-IF
120900     MOVE STD-CURRENT-COUNT TO STD-SEARCH-COUNT.
121000     PERFORM COPY-CURRENT-TO-SEARCH
121100         VARYING STD-FILTER-IX FROM 1 BY 1
121200             UNTIL STD-FILTER-IX > STD-CURRENT-COUNT.
121300     PERFORM CHECK-SET-SKIPPABLE THRU CHECK-SET-SKIPPABLE-EXIT.
121400     IF NOT STD-SET-IS-NOT-SKIPPABLE
121500*        Ensemble courant sautable - tenter le grand-parent.
121600         MOVE STD-PREVIOUS-COUNT TO STD-SEARCH-COUNT
121700         PERFORM COPY-PREVIOUS-TO-SEARCH
121800             VARYING STD-FILTER-IX FROM 1 BY 1
121900                 UNTIL STD-FILTER-IX > STD-PREVIOUS-COUNT
122000         PERFORM FILTER-HITS-AGAINST-SET
122100             THRU FILTER-HITS-AGAINST-SET-EXIT
122200         IF STD-FILTERED-COUNT > 0
122300             MOVE STD-PREVIOUS-COUNT TO STD-CURRENT-COUNT
122400             PERFORM COPY-PREVIOUS-TO-CURRENT
122500                 VARYING STD-FILTER-IX FROM 1 BY 1
122600                     UNTIL STD-FILTER-IX > STD-PREVIOUS-COUNT
122700             MOVE STD-FILTERED-COUNT TO STD-WORKING-COUNT
122800             PERFORM COPY-FILTERED-TO-WORKING
122900                 VARYING STD-FILTER-IX FROM 1 BY 1
123000                     UNTIL STD-FILTER-IX > STD-FILTERED-COUNT
123100             COMPUTE STD-LAST-FOUND-LEVEL = STD-CUR-LEVEL - 1
123200             PERFORM SAVE-LAST-MATCHED-TOKEN
123300                 THRU SAVE-LAST-MATCHED-TOKEN-EXIT
123400             IF NOT STD-ERROR-ALREADY-LOGGED
123500                 PERFORM REPORT-SKIPPING-PARENT-LEVEL
123600                     THRU REPORT-SKIPPING-PARENT-LEVEL-EXIT
123700             END-IF
123800             GO TO STEP-D-FILTER-AGAINST-CURRENT-EXIT
123900         END-IF
124000     ELSE
124100         IF STD-PREVIOUS-COUNT = 0
124200             MOVE STD-HIT-COUNT TO STD-SEARCH-COUNT
124300             PERFORM COPY-HIT-TO-SEARCH
124400                 VARYING STD-FILTER-IX FROM 1 BY 1
124500                     UNTIL STD-FILTER-IX > STD-HIT-COUNT
124600             PERFORM CHECK-SET-SKIPPABLE THRU CHECK-SET-SKIPPABLE-EXIT
124700             IF STD-SET-IS-NOT-SKIPPABLE
124800                 MOVE STD-HIT-COUNT TO STD-WORKING-COUNT
124900                 PERFORM COPY-HIT-TO-WORKING
125000                     VARYING STD-FILTER-IX FROM 1 BY 1
125100                         UNTIL STD-FILTER-IX > STD-HIT-COUNT
125200                 COMPUTE STD-LAST-FOUND-LEVEL = STD-CUR-LEVEL - 1
125300                 PERFORM SAVE-LAST-MATCHED-TOKEN
125400                     THRU SAVE-LAST-MATCHED-TOKEN-EXIT
125500                 IF NOT STD-ERROR-ALREADY-LOGGED
125600                     PERFORM REPORT-SKIPPING-PARENT-LEVEL
125700                         THRU REPORT-SKIPPING-PARENT-LEVEL-EXIT
125800                 END-IF
125900                 GO TO STEP-D-FILTER-AGAINST-CURRENT-EXIT
126000             END-IF
126100         END-IF
126200     END-IF
126300*    Rien n'a pu etre rattache - ce niveau est ignore.
126400     IF STD-NOISE-FOUND = 'N' AND NOT STD-ERROR-ALREADY-LOGGED
126500         PERFORM REPORT-TOKEN-NOT-FOUND THRU REPORT-TOKEN-NOT-FOUND-EXIT
126600     END-IF
126700     MOVE STD-CURRENT-COUNT TO STD-WORKING-COUNT
126800     PERFORM COPY-CURRENT-TO-WORKING
126900         VARYING STD-FILTER-IX FROM 1 BY 1
127000             UNTIL STD-FILTER-IX > STD-CURRENT-COUNT
127100     MOVE STD-PREVIOUS-COUNT TO STD-CURRENT-COUNT
127200     PERFORM COPY-PREVIOUS-TO-CURRENT
127300         VARYING STD-FILTER-IX FROM 1 BY 1
127400             UNTIL STD-FILTER-IX > STD-PREVIOUS-COUNT
127500     SET STD-SUPPRESS-TYPE-FILTER TO TRUE
127600     .
127700 STEP-D-FILTER-AGAINST-CURRENT-EXIT.
127800     EXIT.
127900 COPY-HIT-TO-SEARCH.
128000     MOVE STD-HIT-ID (STD-FILTER-IX) TO STD-SEARCH-ID (STD-FILTER-IX)
128100     .
128200*    ------------------------------------------------------------
128300 STEP-E-FIRST-MATCH.
128400*    R8 - premiere correspondance (CURRENT-IDS encore vide) :
128500*    filtre pays par defaut si plusieurs lieux trouves.
128600     IF STD-HIT-COUNT > 1 AND STD-DEFAULT-COUNTRY-DONE
128700         PERFORM FILTER-DEFAULT-COUNTRY THRU FILTER-DEFAULT-COUNTRY-EXIT
128800         IF STD-FILTERED-COUNT > 0
128900             MOVE STD-FILTERED-COUNT TO STD-WORKING-COUNT
129000             PERFORM COPY-FILTERED-TO-WORKING
129100                 VARYING STD-FILTER-IX FROM 1 BY 1
129200                     UNTIL STD-FILTER-IX > STD-FILTERED-COUNT
129300         ELSE
129400             MOVE STD-HIT-COUNT TO STD-WORKING-COUNT
129500             PERFORM COPY-HIT-TO-WORKING
129600                 VARYING STD-FILTER-IX FROM 1 BY 1
129700                     UNTIL STD-FILTER-IX > STD-HIT-COUNT
129800         END-IF
129900     ELSE
130000         MOVE STD-HIT-COUNT TO STD-WORKING-COUNT
130100         PERFORM COPY-HIT-TO-WORKING
130200             VARYING STD-FILTER-IX FROM 1 BY 1
130300                 UNTIL STD-FILTER-IX > STD-HIT-COUNT
130400     END-IF
130500     COMPUTE STD-LAST-FOUND-LEVEL = STD-CUR-LEVEL - 1
130600     PERFORM SAVE-LAST-MATCHED-TOKEN
130700         THRU SAVE-LAST-MATCHED-TOKEN-EXIT
130800     .
130900 STEP-E-FIRST-MATCH-EXIT.
131000     EXIT.
131100*    ------------------------------------------------------------
131200 SAVE-LAST-MATCHED-TOKEN.
131300*    Recopie STD-NAME-TOKEN (valide a cet instant - le niveau vient
131400*    de trouver un lieu) dans STD-LAST-MATCHED-NAME-TOKEN, pour que
131500*    SCORE-ONE-CANDIDATE (R11) note sur le jeton du dernier niveau
131600*    reellement trouve meme si LEVEL-LOOP termine sur un niveau en
131700*    echec - CR-1408.
131800     MOVE STD-NAME-TOKEN TO STD-LAST-MATCHED-NAME-TOKEN
131900     .
132000 SAVE-LAST-MATCHED-TOKEN-EXIT.
132100     EXIT.
132200*    ------------------------------------------------------------
132300 STEP-F-TYPE-FILTER.
132400*    R9 - si plus d'un identifiant de travail et un jeton TYPE a
132500*    ete extrait, ne garder que les lieux dont le nom primaire ou
132600*    un type contient ce jeton.
132700     IF STD-WORKING-COUNT > 1 AND STD-TYPE-TOKEN-PRESENT
132800         PERFORM FILTER-BY-TYPE THRU FILTER-BY-TYPE-EXIT
132900         IF STD-FILTERED-COUNT = 0
133000             IF NOT STD-ERROR-ALREADY-LOGGED
133100                 PERFORM REPORT-TYPE-NOT-FOUND
133200                     THRU REPORT-TYPE-NOT-FOUND-EXIT
133300             END-IF
133400         ELSE
133500             MOVE STD-FILTERED-COUNT TO STD-WORKING-COUNT
133600             PERFORM COPY-FILTERED-TO-WORKING
133700                 VARYING STD-FILTER-IX FROM 1 BY 1
133800                     UNTIL STD-FILTER-IX > STD-FILTERED-COUNT
133900         END-IF
134000     END-IF
134100     .
134200 STEP-F-TYPE-FILTER-EXIT.
134300     EXIT.
134400*****************************************************************
134500*    R6 - FILTRAGE D'UN JEU DE "HITS" SUR UN ENSEMBLE CIBLE.
134600*    L'appelant recopie l'ensemble cible dans STD-SEARCH-IDS-AREA
134700*    avant d'appeler (cf. COPY-CURRENT-TO-SEARCH etc. plus haut).
134800 FILTER-HITS-AGAINST-SET.
134900     MOVE 0 TO STD-FILTERED-COUNT
135000     MOVE 1 TO STD-FILTER-IX
135100     PERFORM FILTER-ONE-HIT-AGAINST-SET
135200         UNTIL STD-FILTER-IX > STD-HIT-COUNT
135300     .
135400 FILTER-HITS-AGAINST-SET-EXIT.
135500     EXIT.
135600 FILTER-ONE-HIT-AGAINST-SET.
135700     MOVE STD-HIT-ID (STD-FILTER-IX) TO STD-CHK-PLACE-ID
135800     PERFORM PLACE-IS-SUBPLACE-OF-SET
135900         THRU PLACE-IS-SUBPLACE-OF-SET-EXIT
136000     IF STD-IS-SUBPLACE-OF-SET
136100         ADD 1 TO STD-FILTERED-COUNT
136200         MOVE STD-HIT-ID (STD-FILTER-IX)
136300             TO STD-FILTERED-ID (STD-FILTERED-COUNT)
136400     END-IF
136500     ADD 1 TO STD-FILTER-IX
136600     .
136700*****************************************************************
136800*    R6 - UNE PLACE EST-ELLE SOUS-LIEU (DE PROCHE EN PROCHE, PAR
136900*    LOCATED-IN-ID ET ALSO-LOCATED-IN) D'UN DES IDENTIFIANTS DE
137000*    STD-SEARCH-IDS-AREA ? STD-CHK-PLACE-ID EN ENTREE.
137100 PLACE-IS-SUBPLACE-OF-SET.
137200     MOVE 'N' TO STD-SUBPLACE-ANSWER
137300     PERFORM COMPUTE-ANCESTOR-CLOSURE
137400         THRU COMPUTE-ANCESTOR-CLOSURE-EXIT
137500     MOVE 1 TO STD-GENERIC-SCAN-IX
137600     GO TO PLACE-IS-SUBPLACE-TEST
137700     .
137800 PLACE-IS-SUBPLACE-TEST.
137900     IF STD-GENERIC-SCAN-IX > STD-ANCESTOR-COUNT
138000         GO TO PLACE-IS-SUBPLACE-OF-SET-EXIT
138100     END-IF
138200     MOVE STD-ANCESTOR-ID (STD-GENERIC-SCAN-IX) TO STD-CHK-TARGET-ID
138300     PERFORM ID-IN-GENERIC-SET THRU ID-IN-GENERIC-SET-EXIT
138400     IF STD-SEARCH-ID-FOUND
138500         MOVE 'Y' TO STD-SUBPLACE-ANSWER
138600         GO TO PLACE-IS-SUBPLACE-OF-SET-EXIT
138700     END-IF
138800     ADD 1 TO STD-GENERIC-SCAN-IX
138900     GO TO PLACE-IS-SUBPLACE-TEST
139000     .
139100 PLACE-IS-SUBPLACE-OF-SET-EXIT.
139200     EXIT.
139300*****************************************************************
139400*    FERMETURE DES ANCETRES DE STD-CHK-PLACE-ID (LOCATED-IN-ID
139500*    PUIS ALSO-LOCATED-IN, DE PROCHE EN PROCHE) DANS STD-ANCESTOR-
139600*    ID, PLAFONNEE A STD-MAX-ANCESTORS - GARDE-FOU ANTI-CYCLE.
139700 COMPUTE-ANCESTOR-CLOSURE.
139800     MOVE 0 TO STD-ANCESTOR-COUNT
139900     MOVE STD-CHK-PLACE-ID TO STD-ANCESTOR-FROM
140000     MOVE 1 TO STD-ANCESTOR-POS
140100     PERFORM ADD-ANCESTOR-FRONTIER
140200     GO TO COMPUTE-ANCESTOR-CLOSURE-TEST
140300     .
140400 COMPUTE-ANCESTOR-CLOSURE-TEST.
140500     IF STD-ANCESTOR-POS > STD-ANCESTOR-COUNT
140600         GO TO COMPUTE-ANCESTOR-CLOSURE-EXIT
140700     END-IF
140800     IF STD-ANCESTOR-COUNT >= STD-MAX-ANCESTORS
140900         GO TO COMPUTE-ANCESTOR-CLOSURE-EXIT
141000     END-IF
141100     MOVE STD-ANCESTOR-ID (STD-ANCESTOR-POS) TO STD-ANCESTOR-FROM
141200     PERFORM ADD-ANCESTOR-FRONTIER
141300     ADD 1 TO STD-ANCESTOR-POS
141400     GO TO COMPUTE-ANCESTOR-CLOSURE-TEST
141500     .
141600 COMPUTE-ANCESTOR-CLOSURE-EXIT.
141700     EXIT.
141800*    Ajoute au jeu d'ancetres le LOCATED-IN-ID et les ALSO-LOCATED-
141900*    IN de STD-ANCESTOR-FROM, s'ils n'y sont pas deja.
142000 ADD-ANCESTOR-FRONTIER.
142100     MOVE STD-ANCESTOR-FROM TO STD-LOOKUP-PLACE-ID
142200     PERFORM GET-PLACE THRU GET-PLACE-EXIT
142300     IF STD-GET-PLACE-FOUND NOT = 'Y'
142400         GO TO ADD-ANCESTOR-FRONTIER-EXIT
142500     END-IF
142600     IF PT-LOCATED-IN-ID (PT-IX) NOT = 0
142700         MOVE PT-LOCATED-IN-ID (PT-IX) TO STD-ANCESTOR-CAND-ID
142800         PERFORM APPEND-ANCESTOR-IF-NEW
142900             THRU APPEND-ANCESTOR-IF-NEW-EXIT
143000     END-IF
143100     MOVE 1 TO STD-FRONTIER-ALSO-IX
143200     GO TO ADD-ANCESTOR-FRONTIER-ALSO-TEST
143300     .
143400 ADD-ANCESTOR-FRONTIER-ALSO-TEST.
143500     IF STD-FRONTIER-ALSO-IX > PT-ALSO-COUNT (PT-IX)
143600         GO TO ADD-ANCESTOR-FRONTIER-EXIT
143700     END-IF
143800     MOVE PT-ALSO-ID (PT-IX, STD-FRONTIER-ALSO-IX)
143900         TO STD-ANCESTOR-CAND-ID
144000     PERFORM APPEND-ANCESTOR-IF-NEW THRU APPEND-ANCESTOR-IF-NEW-EXIT
144100     ADD 1 TO STD-FRONTIER-ALSO-IX
144200     GO TO ADD-ANCESTOR-FRONTIER-ALSO-TEST
144300     .
144400 ADD-ANCESTOR-FRONTIER-EXIT.
144500     EXIT.
144600 APPEND-ANCESTOR-IF-NEW.
144700     MOVE 'N' TO STD-ANCESTOR-DUP-FOUND
144800     MOVE 1 TO STD-ANCESTOR-DUP-IX
144900     GO TO APPEND-ANCESTOR-DUP-TEST
145000     .
145100 APPEND-ANCESTOR-DUP-TEST.
145200     IF STD-ANCESTOR-DUP-IX > STD-ANCESTOR-COUNT
145300         GO TO APPEND-ANCESTOR-DUP-DONE
145400     END-IF
145500     IF STD-ANCESTOR-ID (STD-ANCESTOR-DUP-IX) = STD-ANCESTOR-CAND-ID
145600         MOVE 'Y' TO STD-ANCESTOR-DUP-FOUND
145700         GO TO APPEND-ANCESTOR-DUP-DONE
145800     END-IF
145900     ADD 1 TO STD-ANCESTOR-DUP-IX
146000     GO TO APPEND-ANCESTOR-DUP-TEST
146100     .
146200 APPEND-ANCESTOR-DUP-DONE.
146300     IF STD-ANCESTOR-DUP-FOUND = 'N'
146400         AND STD-ANCESTOR-COUNT < STD-MAX-ANCESTORS
146500         ADD 1 TO STD-ANCESTOR-COUNT
146600         MOVE STD-ANCESTOR-CAND-ID TO STD-ANCESTOR-ID (STD-ANCESTOR-COUNT)
146700     END-IF
146800     .
146900 APPEND-ANCESTOR-IF-NEW-EXIT.
147000     EXIT.
147100*****************************************************************
147200*    STD-CHK-TARGET-ID EST-IL DANS STD-SEARCH-IDS-AREA ?
147300 ID-IN-GENERIC-SET.
147400     MOVE 'N' TO STD-SEARCH-FOUND
147500     MOVE 1 TO STD-GENERIC-SCAN-IX
147600     GO TO ID-IN-GENERIC-SET-TEST
147700     .
147800 ID-IN-GENERIC-SET-TEST.
147900     IF STD-GENERIC-SCAN-IX > STD-SEARCH-COUNT
148000         GO TO ID-IN-GENERIC-SET-EXIT
148100     END-IF
148200     IF STD-SEARCH-ID (STD-GENERIC-SCAN-IX) = STD-CHK-TARGET-ID
148300         MOVE 'Y' TO STD-SEARCH-FOUND
148400         GO TO ID-IN-GENERIC-SET-EXIT
148500     END-IF
148600     ADD 1 TO STD-GENERIC-SCAN-IX
148700     GO TO ID-IN-GENERIC-SET-TEST
148800     .
148900 ID-IN-GENERIC-SET-EXIT.
149000     EXIT.
149100*****************************************************************
149200*    R7 - UN JEU EST "SAUTABLE" SAUF S'IL CONTIENT UN PAYS (NIVEAU
149300*    1) OU UN ETAT AMERICAIN (NIVEAU 2, PAYS = CF-USA-COUNTRY-ID).
149400*    PARCOURT STD-SEARCH-IDS-AREA, DEJA REMPLI PAR L'APPELANT.
149500 CHECK-SET-SKIPPABLE.
149600     MOVE 'Y' TO STD-SKIP-NOT-SKIPPABLE
149700     MOVE 1 TO STD-SKIP-PLACE-IX
149800     GO TO CHECK-SET-SKIPPABLE-TEST
149900     .
150000 CHECK-SET-SKIPPABLE-TEST.
150100     IF STD-SKIP-PLACE-IX > STD-SEARCH-COUNT
150200         GO TO CHECK-SET-SKIPPABLE-EXIT
150300     END-IF
150400     MOVE STD-SEARCH-ID (STD-SKIP-PLACE-IX) TO STD-LOOKUP-PLACE-ID
150500     PERFORM GET-PLACE THRU GET-PLACE-EXIT
150600     IF STD-GET-PLACE-FOUND = 'Y'
150700         IF PT-LEVEL (PT-IX) = 1
150800             MOVE 'N' TO STD-SKIP-NOT-SKIPPABLE
150900             GO TO CHECK-SET-SKIPPABLE-EXIT
151000         END-IF
151100         IF PT-LEVEL (PT-IX) = 2
151200             AND PT-COUNTRY-ID (PT-IX) = CF-USA-COUNTRY-ID
151300             MOVE 'N' TO STD-SKIP-NOT-SKIPPABLE
151400             GO TO CHECK-SET-SKIPPABLE-EXIT
151500         END-IF
151600     END-IF
151700     ADD 1 TO STD-SKIP-PLACE-IX
151800     GO TO CHECK-SET-SKIPPABLE-TEST
151900     .
152000 CHECK-SET-SKIPPABLE-EXIT.
152100     EXIT.
152200*****************************************************************
152300*    R8 - FILTRE PAYS PAR DEFAUT : UN HIT EST RETENU S'IL EST LUI-
152400*    MEME UN PAYS, S'IL APPARTIENT AU PAYS PAR DEFAUT, OU S'IL EN
152500*    EST SOUS-LIEU (DE PROCHE EN PROCHE).
152600 FILTER-DEFAULT-COUNTRY.
152700     MOVE 0 TO STD-FILTERED-COUNT
152800     MOVE 1 TO STD-SEARCH-COUNT
152900     MOVE STD-DEFAULT-COUNTRY-ID TO STD-SEARCH-ID (1)
153000     MOVE 1 TO STD-FILTER-IX
153100     PERFORM FILTER-ONE-HIT-FOR-COUNTRY
153200         UNTIL STD-FILTER-IX > STD-HIT-COUNT
153300     .
153400 FILTER-DEFAULT-COUNTRY-EXIT.
153500     EXIT.
153600 FILTER-ONE-HIT-FOR-COUNTRY.
153700     MOVE STD-HIT-ID (STD-FILTER-IX) TO STD-LOOKUP-PLACE-ID
153800     PERFORM GET-PLACE THRU GET-PLACE-EXIT
153900     IF STD-GET-PLACE-FOUND = 'Y'
154000         IF PT-LEVEL (PT-IX) = 1
154100             PERFORM APPEND-HIT-TO-FILTERED
154200         ELSE
154300             IF PT-COUNTRY-ID (PT-IX) = STD-DEFAULT-COUNTRY-ID
154400                 PERFORM APPEND-HIT-TO-FILTERED
154500             ELSE
154600                 MOVE PT-PLACE-ID (PT-IX) TO STD-CHK-PLACE-ID
154700                 PERFORM PLACE-IS-SUBPLACE-OF-SET
154800                     THRU PLACE-IS-SUBPLACE-OF-SET-EXIT
154900                 IF STD-IS-SUBPLACE-OF-SET
155000                     PERFORM APPEND-HIT-TO-FILTERED
155100                 END-IF
155200             END-IF
155300         END-IF
155400     END-IF
155500     ADD 1 TO STD-FILTER-IX
155600     .
155700 APPEND-HIT-TO-FILTERED.
155800     ADD 1 TO STD-FILTERED-COUNT
155900     MOVE STD-HIT-ID (STD-FILTER-IX)
156000         TO STD-FILTERED-ID (STD-FILTERED-COUNT)
156100     .
156200*****************************************************************
156300*    R1 - NORMALISATION D'UNE CHAINE : MINUSCULES, CARACTERES NON
156400*    ALPHANUMERIQUES SUPPRIMES. ENTREE/SORTIE STD-NORMALIZE-SRC,
156500*    LONGUEUR RESULTANTE DANS STD-NAME-LEN.
156600 NORMALIZE-STRING.
156700     INSPECT STD-NORMALIZE-SRC
156800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
156900                 TO 'abcdefghijklmnopqrstuvwxyz'
157000     MOVE 0 TO STD-NAME-LEN
157100     MOVE 1 TO STD-NORMALIZE-SCAN-IX
157200     GO TO NORMALIZE-STRING-TEST
157300     .
157400 NORMALIZE-STRING-TEST.
157500     IF STD-NORMALIZE-SCAN-IX > 40
157600         GO TO NORMALIZE-STRING-EXIT
157700     END-IF
157800     MOVE STD-NORMALIZE-SRC (STD-NORMALIZE-SCAN-IX:1)
157900         TO STD-NORMALIZE-CHAR
158000     IF STD-NORMALIZE-CHAR IS W-ALPHANUMERIC-CHAR
158100         ADD 1 TO STD-NAME-LEN
158200         IF STD-NAME-LEN NOT = STD-NORMALIZE-SCAN-IX
158300             MOVE STD-NORMALIZE-CHAR
158400                 TO STD-NORMALIZE-SRC (STD-NAME-LEN:1)
158500         END-IF
158600     END-IF
158700     ADD 1 TO STD-NORMALIZE-SCAN-IX
158800     GO TO NORMALIZE-STRING-TEST
158900     .
159000 NORMALIZE-STRING-EXIT.
159100     EXIT.
159200*****************************************************************
159300*    RECHERCHE NAIVE DE STD-CONTAINS-NEEDLE (STD-CONTAINS-NEEDLE-
159400*    LEN CARACTERES) DANS STD-CONTAINS-HAY (STD-CONTAINS-HAY-LEN
159500*    CARACTERES). REPONSE DANS STD-CONTAINS-ANSWER.
159600 FIND-SUBSTRING-CONTAINS.
159700     MOVE 'N' TO STD-CONTAINS-FOUND
159800     IF STD-CONTAINS-NEEDLE-LEN = 0
159900         OR STD-CONTAINS-NEEDLE-LEN > STD-CONTAINS-HAY-LEN
160000         GO TO FIND-SUBSTRING-CONTAINS-EXIT
160100     END-IF
160200     COMPUTE STD-CONTAINS-CMP-IX =
160300         STD-CONTAINS-HAY-LEN - STD-CONTAINS-NEEDLE-LEN + 1
160400     MOVE 1 TO STD-CONTAINS-POS
160500     GO TO FIND-SUBSTRING-CONTAINS-TEST
160600     .
160700 FIND-SUBSTRING-CONTAINS-TEST.
160800     IF STD-CONTAINS-POS > STD-CONTAINS-CMP-IX
160900         GO TO FIND-SUBSTRING-CONTAINS-EXIT
161000     END-IF
161100     IF STD-CONTAINS-HAY (STD-CONTAINS-POS:STD-CONTAINS-NEEDLE-LEN)
161200         = STD-CONTAINS-NEEDLE (1:STD-CONTAINS-NEEDLE-LEN)
161300         MOVE 'Y' TO STD-CONTAINS-FOUND
161400         GO TO FIND-SUBSTRING-CONTAINS-EXIT
161500     END-IF
161600     ADD 1 TO STD-CONTAINS-POS
161700     GO TO FIND-SUBSTRING-CONTAINS-TEST
161800     .
161900 FIND-SUBSTRING-CONTAINS-EXIT.
162000     EXIT.
162100*****************************************************************
162200*    LONGUEUR UTILE (SANS LES ESPACES DE FIN) DE STD-CONTAINS-
162300*    NEEDLE, DEJA COPIE PAR L'APPELANT.
162400 COMPUTE-NEEDLE-LEN.
162500     MOVE 20 TO STD-CONTAINS-NEEDLE-LEN
162600     GO TO COMPUTE-NEEDLE-LEN-SCAN
162700     .
162800 COMPUTE-NEEDLE-LEN-SCAN.
162900     IF STD-CONTAINS-NEEDLE-LEN = 0
163000         GO TO COMPUTE-NEEDLE-LEN-EXIT
163100     END-IF
163200     IF STD-CONTAINS-NEEDLE (STD-CONTAINS-NEEDLE-LEN:1) = SPACE
163300         SUBTRACT 1 FROM STD-CONTAINS-NEEDLE-LEN
163400         GO TO COMPUTE-NEEDLE-LEN-SCAN
163500     END-IF
163600     .
163700 COMPUTE-NEEDLE-LEN-EXIT.
163800     EXIT.
163900*****************************************************************
164000*    R9 - FILTRE PAR TYPE : NE GARDE, PARMI STD-WORKING-IDS, QUE
164100*    LES PLACES DONT LE NOM OU UN DES TYPES CONTIENT STD-TYPE-
164200*    TOKEN (NORMALISE).
164300 FILTER-BY-TYPE.
164400     MOVE 0 TO STD-FILTERED-COUNT
164500     MOVE STD-TYPE-TOKEN TO STD-CONTAINS-NEEDLE
164600     PERFORM COMPUTE-NEEDLE-LEN THRU COMPUTE-NEEDLE-LEN-EXIT
164700     MOVE 1 TO STD-FILTER-IX
164800     PERFORM FILTER-ONE-WORKING-BY-TYPE
164900         UNTIL STD-FILTER-IX > STD-WORKING-COUNT
165000     .
165100 FILTER-BY-TYPE-EXIT.
165200     EXIT.
165300 FILTER-ONE-WORKING-BY-TYPE.
165400     MOVE STD-WORKING-ID (STD-FILTER-IX) TO STD-LOOKUP-PLACE-ID
165500     PERFORM GET-PLACE THRU GET-PLACE-EXIT
165600     IF STD-GET-PLACE-FOUND = 'Y'
165700         MOVE PT-PLACE-NAME (PT-IX) TO STD-NORMALIZE-SRC
165800         PERFORM NORMALIZE-STRING THRU NORMALIZE-STRING-EXIT
165900         MOVE STD-NORMALIZE-SRC TO STD-CONTAINS-HAY
166000         MOVE STD-NAME-LEN TO STD-CONTAINS-HAY-LEN
166100         PERFORM FIND-SUBSTRING-CONTAINS
166200             THRU FIND-SUBSTRING-CONTAINS-EXIT
166300         IF STD-CONTAINS-FOUND = 'Y'
166400             PERFORM APPEND-WORKING-TO-FILTERED
166500         ELSE
166600             MOVE 1 TO STD-TYPE-FILTER-IX
166700             GO TO FILTER-TYPE-SCAN-TEST
166800         END-IF
166900     END-IF
167000     ADD 1 TO STD-FILTER-IX
167100     .
167200 FILTER-TYPE-SCAN-TEST.
167300     IF STD-TYPE-FILTER-IX > PT-TYPE-COUNT (PT-IX)
167400         GO TO FILTER-ONE-WORKING-BY-TYPE-EXIT
167500     END-IF
167600     MOVE PT-TYPE (PT-IX, STD-TYPE-FILTER-IX) TO STD-NORMALIZE-SRC
167700     PERFORM NORMALIZE-STRING THRU NORMALIZE-STRING-EXIT
167800     MOVE STD-NORMALIZE-SRC TO STD-CONTAINS-HAY
167900     MOVE STD-NAME-LEN TO STD-CONTAINS-HAY-LEN
168000     PERFORM FIND-SUBSTRING-CONTAINS THRU FIND-SUBSTRING-CONTAINS-EXIT
168100     IF STD-CONTAINS-FOUND = 'Y'
168200         PERFORM APPEND-WORKING-TO-FILTERED
168300         GO TO FILTER-ONE-WORKING-BY-TYPE-EXIT
168400     END-IF
168500     ADD 1 TO STD-TYPE-FILTER-IX
168600     GO TO FILTER-TYPE-SCAN-TEST
168700     .
168800 FILTER-ONE-WORKING-BY-TYPE-EXIT.
168900     EXIT.
169000 APPEND-WORKING-TO-FILTERED.
169100     ADD 1 TO STD-FILTERED-COUNT
169200     MOVE STD-WORKING-ID (STD-FILTER-IX)
169300         TO STD-FILTERED-ID (STD-FILTERED-COUNT)
169400     .
169500*****************************************************************
169600*    R10 - RETIRE DE STD-CURRENT-IDS TOUT IDENTIFIANT QUI EST
169700*    SOUS-LIEU D'UN AUTRE MEMBRE DE STD-CURRENT-IDS.
169800 REMOVE-CHILDREN.
169900     MOVE 0 TO STD-FILTERED-COUNT
170000     MOVE STD-CURRENT-COUNT TO STD-SEARCH-COUNT
170100     PERFORM COPY-CURRENT-TO-SEARCH
170200         VARYING STD-FILTER-IX FROM 1 BY 1
170300             UNTIL STD-FILTER-IX > STD-CURRENT-COUNT
170400     MOVE 1 TO STD-CHILD-FILTER-IX
170500     PERFORM CHECK-ONE-CHILD
170600         UNTIL STD-CHILD-FILTER-IX > STD-CURRENT-COUNT
170700     MOVE STD-FILTERED-COUNT TO STD-CURRENT-COUNT
170800     PERFORM COPY-FILTERED-TO-CURRENT
170900         VARYING STD-FILTER-IX FROM 1 BY 1
171000             UNTIL STD-FILTER-IX > STD-FILTERED-COUNT
171100     .
171200 REMOVE-CHILDREN-EXIT.
171300     EXIT.
171400 CHECK-ONE-CHILD.
171500     MOVE STD-CURRENT-ID (STD-CHILD-FILTER-IX) TO STD-CHK-PLACE-ID
171600     PERFORM PLACE-IS-SUBPLACE-OF-SET
171700         THRU PLACE-IS-SUBPLACE-OF-SET-EXIT
171800     IF NOT STD-IS-SUBPLACE-OF-SET
171900         ADD 1 TO STD-FILTERED-COUNT
172000         MOVE STD-CURRENT-ID (STD-CHILD-FILTER-IX)
172100             TO STD-FILTERED-ID (STD-FILTERED-COUNT)
172200     END-IF
172300     ADD 1 TO STD-CHILD-FILTER-IX
172400     .
172500 COPY-FILTERED-TO-CURRENT.
172600     MOVE STD-FILTERED-ID (STD-FILTER-IX) TO STD-CURRENT-ID (STD-FILTER-IX)
172700     .
172800*****************************************************************
172900*    UN NIVEAU (PARMI TOUS LES NIVEAUX DECOUPES) CONTIENT-IL AU
173000*    MOINS UN MOT QUI N'EST PAS UN MOT-BRUIT (R4) ? SERT A DECIDER
173100*    SI PLACE-NOT-FOUND DOIT ETRE SIGNALE QUAND CURRENT-IDS EST
173200*    VIDE EN FIN DE BOUCLE.
173300 CHECK-ANY-NONNOISE-CONTENT.
173400     MOVE 'N' TO STD-NONNOISE-CONTENT
173500     MOVE 1 TO STD-NONNOISE-LEVEL-IX
173600     GO TO CHECK-ANY-NONNOISE-LEVEL-TEST
173700     .
173800 CHECK-ANY-NONNOISE-LEVEL-TEST.
173900     IF STD-NONNOISE-LEVEL-IX > STD-LEVEL-COUNT
174000         GO TO CHECK-ANY-NONNOISE-CONTENT-EXIT
174100     END-IF
174200     MOVE 1 TO STD-NONNOISE-WORD-IX
174300     GO TO CHECK-ANY-NONNOISE-WORD-TEST
174400     .
174500 CHECK-ANY-NONNOISE-WORD-TEST.
174600     IF STD-NONNOISE-WORD-IX >
174700             STD-LEVEL-WORD-COUNT (STD-NONNOISE-LEVEL-IX)
174800         GO TO CHECK-ANY-NONNOISE-NEXT-LEVEL
174900     END-IF
175000     MOVE STD-LEVEL-WORD (STD-NONNOISE-LEVEL-IX, STD-NONNOISE-WORD-IX)
175100         TO STD-TW-CHECK-WORD
175200     PERFORM CHECK-NOISE-WORD THRU CHECK-NOISE-WORD-EXIT
175300     IF STD-NOISE-FOUND = 'N'
175400         MOVE 'Y' TO STD-NONNOISE-CONTENT
175500         GO TO CHECK-ANY-NONNOISE-CONTENT-EXIT
175600     END-IF
175700     ADD 1 TO STD-NONNOISE-WORD-IX
175800     GO TO CHECK-ANY-NONNOISE-WORD-TEST
175900     .
176000 CHECK-ANY-NONNOISE-NEXT-LEVEL.
176100     ADD 1 TO STD-NONNOISE-LEVEL-IX
176200     GO TO CHECK-ANY-NONNOISE-LEVEL-TEST
176300     .
176400 CHECK-ANY-NONNOISE-CONTENT-EXIT.
176500     EXIT.
176600*****************************************************************
176700*    R11 - NOTATION ET CLASSEMENT DES CANDIDATS DE STD-CURRENT-IDS
176800*    (APRES R10). SIGNALE AMBIGUOUS SI PLUS D'UN CANDIDAT SUBSISTE
176900*    AVANT TRONCATURE A STD-WANTED-RESULTS.
177000 SCORE-AND-RANK.
177100     MOVE STD-CURRENT-COUNT TO STD-CANDIDATE-COUNT
177200     PERFORM SCORE-ONE-CANDIDATE
177300         VARYING STD-SCORE-IX FROM 1 BY 1
177400             UNTIL STD-SCORE-IX > STD-CANDIDATE-COUNT
177500     IF STD-CANDIDATE-COUNT > 1
177600         PERFORM SELECTION-SORT-CANDIDATES
177700             THRU SELECTION-SORT-CANDIDATES-EXIT
177800         IF NOT STD-ERROR-ALREADY-LOGGED
177900             PERFORM REPORT-AMBIGUOUS THRU REPORT-AMBIGUOUS-EXIT
178000         END-IF
178100     END-IF
178200     IF STD-CANDIDATE-COUNT > STD-WANTED-RESULTS
178300         MOVE STD-WANTED-RESULTS TO STD-CANDIDATE-COUNT
178400     END-IF
178500     .
178600 SCORE-AND-RANK-EXIT.
178700     EXIT.
178800 SCORE-ONE-CANDIDATE.
178900     MOVE STD-CURRENT-ID (STD-SCORE-IX) TO STD-CAND-ID (STD-SCORE-IX)
179000     MOVE 0 TO STD-CAND-SCORE (STD-SCORE-IX)
179100     MOVE STD-CURRENT-ID (STD-SCORE-IX) TO STD-LOOKUP-PLACE-ID
179200     PERFORM GET-PLACE THRU GET-PLACE-EXIT
179300     IF STD-GET-PLACE-FOUND = 'Y'
179400         PERFORM PICK-WEIGHT-TABLE THRU PICK-WEIGHT-TABLE-EXIT
179500         MOVE PT-LEVEL (PT-IX) TO STD-WEIGHT-LEVEL
179600         IF STD-WEIGHT-LEVEL < 1
179700             MOVE 1 TO STD-WEIGHT-LEVEL
179800         END-IF
179900         IF STD-WEIGHT-LEVEL > 4
180000             MOVE 4 TO STD-WEIGHT-LEVEL
180100         END-IF
180200         EVALUATE STD-WEIGHT-TABLE-BASE
180300             WHEN 1
180400                 MOVE CF-LARGE-WEIGHT (STD-WEIGHT-LEVEL)
180500                     TO STD-CAND-SCORE (STD-SCORE-IX)
180600             WHEN 2
180700                 MOVE CF-MEDIUM-WEIGHT (STD-WEIGHT-LEVEL)
180800                     TO STD-CAND-SCORE (STD-SCORE-IX)
180900             WHEN OTHER
181000                 MOVE CF-SMALL-WEIGHT (STD-WEIGHT-LEVEL)
181100                     TO STD-CAND-SCORE (STD-SCORE-IX)
181200         END-EVALUATE
181300         MOVE PT-PLACE-NAME (PT-IX) TO STD-NORMALIZE-SRC
181400         PERFORM NORMALIZE-STRING THRU NORMALIZE-STRING-EXIT
181500         MOVE STD-NORMALIZE-SRC TO STD-CONTAINS-HAY
181600         MOVE STD-NAME-LEN TO STD-CONTAINS-HAY-LEN
181700         MOVE STD-LAST-MATCHED-NAME-TOKEN TO STD-CONTAINS-NEEDLE
181800         PERFORM COMPUTE-NEEDLE-LEN THRU COMPUTE-NEEDLE-LEN-EXIT
181900         PERFORM FIND-SUBSTRING-CONTAINS
182000             THRU FIND-SUBSTRING-CONTAINS-EXIT
182100         IF STD-CONTAINS-FOUND = 'Y'
182200             ADD CF-PRIMARY-MATCH-WEIGHT
182300                 TO STD-CAND-SCORE (STD-SCORE-IX)
182400         END-IF
182500         IF STD-NAME-LEN > 0
182600             COMPUTE STD-CAND-SCORE (STD-SCORE-IX) =
182700                 STD-CAND-SCORE (STD-SCORE-IX) + ( 1 / STD-NAME-LEN )
182800         END-IF
182900     END-IF
183000     .
183100*    Choisit la table de poids (1=grand pays, 2=moyen, 3=petit) en
183200*    fonction du pays de la place courante (CF-LARGE-COUNTRY-ID /
183300*    CF-MEDIUM-COUNTRY-ID, listes chargees par U2).
183400 PICK-WEIGHT-TABLE.
183500     MOVE 3 TO STD-WEIGHT-TABLE-BASE
183600     MOVE 1 TO STD-WEIGHT-SCAN-IX
183700     GO TO PICK-WEIGHT-LARGE-TEST
183800     .
183900 PICK-WEIGHT-LARGE-TEST.
184000     IF STD-WEIGHT-SCAN-IX > CF-LARGE-COUNTRY-COUNT
184100         GO TO PICK-WEIGHT-MEDIUM-START
184200     END-IF
184300     IF CF-LARGE-COUNTRY-ID (STD-WEIGHT-SCAN-IX) = PT-COUNTRY-ID (PT-IX)
184400         MOVE 1 TO STD-WEIGHT-TABLE-BASE
184500         GO TO PICK-WEIGHT-TABLE-EXIT
184600     END-IF
184700     ADD 1 TO STD-WEIGHT-SCAN-IX
184800     GO TO PICK-WEIGHT-LARGE-TEST
184900     .
185000 PICK-WEIGHT-MEDIUM-START.
185100     MOVE 1 TO STD-WEIGHT-SCAN-IX
185200     GO TO PICK-WEIGHT-MEDIUM-TEST
185300     .
185400 PICK-WEIGHT-MEDIUM-TEST.
185500     IF STD-WEIGHT-SCAN-IX > CF-MEDIUM-COUNTRY-COUNT
185600         GO TO PICK-WEIGHT-TABLE-EXIT
185700     END-IF
185800     IF CF-MEDIUM-COUNTRY-ID (STD-WEIGHT-SCAN-IX) = PT-COUNTRY-ID (PT-IX)
185900         MOVE 2 TO STD-WEIGHT-TABLE-BASE
186000         GO TO PICK-WEIGHT-TABLE-EXIT
186100     END-IF
186200     ADD 1 TO STD-WEIGHT-SCAN-IX
186300     GO TO PICK-WEIGHT-MEDIUM-TEST
186400     .
186500 PICK-WEIGHT-TABLE-EXIT.
186600     EXIT.
186700*    Tri par selection descendant (score), ascendant (id) en cas
186800*    d'egalite - pas de verbe SORT sur une table en memoire.
186900 SELECTION-SORT-CANDIDATES.
187000     PERFORM SELECTION-SORT-OUTER
187100         VARYING STD-SCORE-IX FROM 1 BY 1
187200             UNTIL STD-SCORE-IX >= STD-CANDIDATE-COUNT
187300     .
187400 SELECTION-SORT-CANDIDATES-EXIT.
187500     EXIT.
187600 SELECTION-SORT-OUTER.
187700     MOVE STD-SCORE-IX TO STD-SCORE-BEST-IX
187800     PERFORM SELECTION-SORT-INNER
187900         VARYING STD-SCORE-COMPARE-IX FROM STD-SCORE-IX BY 1
188000             UNTIL STD-SCORE-COMPARE-IX > STD-CANDIDATE-COUNT
188100     IF STD-SCORE-BEST-IX NOT = STD-SCORE-IX
188200         MOVE STD-CAND-ID (STD-SCORE-IX) TO STD-SCORE-TEMP-ID
188300         MOVE STD-CAND-SCORE (STD-SCORE-IX) TO STD-SCORE-TEMP-VAL
188400         MOVE STD-CAND-ID (STD-SCORE-BEST-IX) TO STD-CAND-ID (STD-SCORE-IX)
188500         MOVE STD-CAND-SCORE (STD-SCORE-BEST-IX)
188600             TO STD-CAND-SCORE (STD-SCORE-IX)
188700         MOVE STD-SCORE-TEMP-ID TO STD-CAND-ID (STD-SCORE-BEST-IX)
188800         MOVE STD-SCORE-TEMP-VAL TO STD-CAND-SCORE (STD-SCORE-BEST-IX)
188900     END-IF
189000     .
189100 SELECTION-SORT-INNER.
189200     IF STD-CAND-SCORE (STD-SCORE-COMPARE-IX)
189300             > STD-CAND-SCORE (STD-SCORE-BEST-IX)
189400         MOVE STD-SCORE-COMPARE-IX TO STD-SCORE-BEST-IX
189500     ELSE
189600         IF STD-CAND-SCORE (STD-SCORE-COMPARE-IX)
189700                 = STD-CAND-SCORE (STD-SCORE-BEST-IX)
189800             AND STD-CAND-ID (STD-SCORE-COMPARE-IX)
189900                 < STD-CAND-ID (STD-SCORE-BEST-IX)
190000             MOVE STD-SCORE-COMPARE-IX TO STD-SCORE-BEST-IX
190100         END-IF
190200     END-IF
190300     .
190400*****************************************************************
190500*    R12 - MODE NEW : LE MEILLEUR CANDIDAT EST REMPLACE PAR UNE
190600*    PLACE SYNTHETIQUE (ID 0, SCORE 0) DONT LE NOM EST FABRIQUE A
190700*    PARTIR DES MOTS BRUTS DU NIVEAU OU LA RECHERCHE A ABOUTI.
190800 BUILD-NEW-MODE-RESULT.
190900     MOVE STD-CAND-ID (1) TO STD-NEW-LOCATED-IN-ID
191000     MOVE STD-LAST-FOUND-LEVEL TO STD-NEW-SRC-LEVEL
191100     PERFORM GENERATE-NEW-NAME THRU GENERATE-NEW-NAME-EXIT
191200     MOVE 1 TO STD-CANDIDATE-COUNT
191300     MOVE 0 TO STD-CAND-ID (1)
191400     MOVE 0 TO STD-CAND-SCORE (1)
191500     MOVE 'Y' TO STD-IS-NEW-MODE-RESULT
191600     .
191700 BUILD-NEW-MODE-RESULT-EXIT.
191800     EXIT.
191900*    Retire du niveau STD-NEW-SRC-LEVEL les mots-types de fin, sauf
192000*    le mot "cemetery" qui arrete le parcours (R12) ; assemble les
192100*    mots restants sur un seul blanc, premiere lettre en majuscule.
192200 GENERATE-NEW-NAME.
192300     MOVE STD-LEVEL-WORD-COUNT (STD-NEW-SRC-LEVEL) TO STD-NEW-KEEP-COUNT
192400     MOVE STD-LEVEL-WORD-COUNT (STD-NEW-SRC-LEVEL) TO STD-NEW-WORD-IX
192500     GO TO GENERATE-NEW-NAME-TRIM-TEST
192600     .
192700 GENERATE-NEW-NAME-TRIM-TEST.
192800     IF STD-NEW-WORD-IX < 1
192900         GO TO GENERATE-NEW-NAME-JOIN
193000     END-IF
193100     IF STD-LEVEL-WORD (STD-NEW-SRC-LEVEL, STD-NEW-WORD-IX) = 'cemetery'
193200         GO TO GENERATE-NEW-NAME-JOIN
193300     END-IF
193400     MOVE STD-LEVEL-WORD (STD-NEW-SRC-LEVEL, STD-NEW-WORD-IX)
193500         TO STD-TW-CHECK-WORD
193600     PERFORM CHECK-TYPE-WORD THRU CHECK-TYPE-WORD-EXIT
193700     IF STD-TW-IS-TYPE = 'N'
193800         GO TO GENERATE-NEW-NAME-JOIN
193900     END-IF
194000     COMPUTE STD-NEW-KEEP-COUNT = STD-NEW-WORD-IX - 1
194100     SUBTRACT 1 FROM STD-NEW-WORD-IX
194200     GO TO GENERATE-NEW-NAME-TRIM-TEST
194300     .
194400 GENERATE-NEW-NAME-JOIN.
194500     IF STD-NEW-KEEP-COUNT = 0
194600         MOVE STD-LEVEL-WORD-COUNT (STD-NEW-SRC-LEVEL) TO STD-NEW-KEEP-COUNT
194700     END-IF
194800     MOVE SPACES TO STD-NEW-NAME-OUT
194900     MOVE 0 TO STD-NEW-OUTPOS
195000     PERFORM APPEND-ONE-NEW-WORD
195100         VARYING STD-NEW-WORD-IX FROM 1 BY 1
195200             UNTIL STD-NEW-WORD-IX > STD-NEW-KEEP-COUNT
195300     PERFORM CAPITALIZE-LEVEL-WORD THRU CAPITALIZE-LEVEL-WORD-EXIT
195400     MOVE STD-NEW-NAME-OUT TO STD-GENERATED-NAME
195500     .
195600 GENERATE-NEW-NAME-EXIT.
195700     EXIT.
195800 APPEND-ONE-NEW-WORD.
195900     IF STD-NEW-WORD-IX > 1
196000         ADD 1 TO STD-NEW-OUTPOS
196100         MOVE SPACE TO STD-NEW-NAME-OUT (STD-NEW-OUTPOS:1)
196200     END-IF
196300     MOVE STD-LEVEL-WORD-LEN (STD-NEW-SRC-LEVEL, STD-NEW-WORD-IX)
196400         TO STD-CAP-WORD-LEN
196500     MOVE STD-LEVEL-WORD (STD-NEW-SRC-LEVEL, STD-NEW-WORD-IX)
196600             (1:STD-CAP-WORD-LEN)
196700         TO STD-NEW-NAME-OUT (STD-NEW-OUTPOS + 1:STD-CAP-WORD-LEN)
196800     ADD STD-CAP-WORD-LEN TO STD-NEW-OUTPOS
196900     .
197000 CAPITALIZE-LEVEL-WORD.
197100*    R12 - met en capitale la premiere lettre de CHAQUE mot du nom
197200*    joint (le reste est deja en minuscules depuis TOKENIZE-RAW-
197300*    TEXT) ; balaie STD-NEW-NAME-OUT comme APPEND-ONE-NEW-WORD
197400*    balaie STD-NEW-WORD-IX, mais par frontiere de mot plutot que
197500*    par mot de la table des niveaux - CR-1407.
197600     PERFORM CAPITALIZE-ONE-POSITION
197700         VARYING STD-CAP-SCAN-IX FROM 1 BY 1
197800             UNTIL STD-CAP-SCAN-IX > STD-NEW-OUTPOS
197900     .
198000 CAPITALIZE-LEVEL-WORD-EXIT.
198100     EXIT.
198200 CAPITALIZE-ONE-POSITION.
198300     IF STD-CAP-SCAN-IX = 1
198400         MOVE SPACE TO STD-CAP-PREV-CHAR
198500     ELSE
198600         MOVE STD-NEW-NAME-OUT (STD-CAP-SCAN-IX - 1:1) TO STD-CAP-PREV-CHAR
198700     END-IF
198800     IF STD-CAP-PREV-CHAR NOT = SPACE
198900         GO TO CAPITALIZE-ONE-POSITION-EXIT
199000     END-IF
199100     MOVE STD-NEW-NAME-OUT (STD-CAP-SCAN-IX:1) TO STD-CAP-CHAR
199200     INSPECT STD-CAP-CHAR
199300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
199400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
199500     MOVE STD-CAP-CHAR TO STD-NEW-NAME-OUT (STD-CAP-SCAN-IX:1)
199600     .
199700 CAPITALIZE-ONE-POSITION-EXIT.
199800     EXIT.
199900*****************************************************************
200000*    R13 - NOM COMPLET : REMONTE LA CHAINE LOCATED-IN-ID A PARTIR
200100*    DE STD-FULLNAME-START-NAME/STD-FULLNAME-START-LOCATED-IN
200200*    (FOURNIS PAR L'APPELANT - PLACE REELLE OU RESULTAT NEW), JOINT
200300*    PAR ", " - PLAFOND DE 10 MAILLONS (GARDE-FOU ANTI-CYCLE).
200400 BUILD-FULL-NAME.
200500     MOVE SPACES TO STD-FULL-NAME-OUT
200600     MOVE 'Y' TO STD-FULLNAME-CYCLE-OK
200700     MOVE 1 TO STD-CHAIN-COUNT
200800     MOVE STD-FULLNAME-START-NAME TO STD-CHAIN-ENTRY (1)
200900     MOVE STD-FULLNAME-START-LOCATED-IN TO STD-FULLNAME-WORK-ID
201000     GO TO BUILD-FULL-NAME-CHAIN-TEST
201100     .
201200 BUILD-FULL-NAME-CHAIN-TEST.
201300     IF STD-FULLNAME-WORK-ID = 0
201400         GO TO BUILD-FULL-NAME-JOIN
201500     END-IF
201600     IF STD-CHAIN-COUNT >= 10
201700         MOVE 'N' TO STD-FULLNAME-CYCLE-OK
201800         GO TO BUILD-FULL-NAME-JOIN
201900     END-IF
202000     MOVE STD-FULLNAME-WORK-ID TO STD-LOOKUP-PLACE-ID
202100     PERFORM GET-PLACE THRU GET-PLACE-EXIT
202200     IF STD-GET-PLACE-FOUND NOT = 'Y'
202300         GO TO BUILD-FULL-NAME-JOIN
202400     END-IF
202500     ADD 1 TO STD-CHAIN-COUNT
202600     MOVE PT-PLACE-NAME (PT-IX) TO STD-CHAIN-ENTRY (STD-CHAIN-COUNT)
202700     MOVE PT-LOCATED-IN-ID (PT-IX) TO STD-FULLNAME-WORK-ID
202800     GO TO BUILD-FULL-NAME-CHAIN-TEST
202900     .
203000 BUILD-FULL-NAME-JOIN.
203100     IF NOT STD-FULLNAME-CYCLE-OK
203200         GO TO BUILD-FULL-NAME-EXIT
203300     END-IF
203400     MOVE 0 TO STD-FULLNAME-OUTPOS
203500     PERFORM APPEND-ONE-CHAIN-NAME
203600         VARYING STD-FULLNAME-IX FROM 1 BY 1
203700             UNTIL STD-FULLNAME-IX > STD-CHAIN-COUNT
203800     .
203900 BUILD-FULL-NAME-EXIT.
204000     EXIT.
204100 APPEND-ONE-CHAIN-NAME.
204200     MOVE STD-CHAIN-ENTRY (STD-FULLNAME-IX) TO STD-NORMALIZE-SRC
204300     PERFORM TRIM-CHAIN-ENTRY THRU TRIM-CHAIN-ENTRY-EXIT
204400     IF STD-FULLNAME-IX > 1
204500         MOVE ', ' TO STD-FULL-NAME-OUT (STD-FULLNAME-OUTPOS + 1:2)
204600         ADD 2 TO STD-FULLNAME-OUTPOS
204700     END-IF
204800     MOVE STD-CHAIN-ENTRY (STD-FULLNAME-IX) (1:STD-CHAIN-TRIM-LEN)
204900         TO STD-FULL-NAME-OUT (STD-FULLNAME-OUTPOS + 1:STD-CHAIN-TRIM-LEN)
205000     ADD STD-CHAIN-TRIM-LEN TO STD-FULLNAME-OUTPOS
205100     .
205200*    Longueur utile (sans blancs de fin) de STD-CHAIN-ENTRY
205300*    (STD-FULLNAME-IX), laissee dans STD-CHAIN-TRIM-LEN.
205400 TRIM-CHAIN-ENTRY.
205500     MOVE 40 TO STD-CHAIN-TRIM-LEN
205600     GO TO TRIM-CHAIN-ENTRY-SCAN
205700     .
205800 TRIM-CHAIN-ENTRY-SCAN.
205900     IF STD-CHAIN-TRIM-LEN = 0
206000         GO TO TRIM-CHAIN-ENTRY-EXIT
206100     END-IF
206200     IF STD-CHAIN-ENTRY (STD-FULLNAME-IX) (STD-CHAIN-TRIM-LEN:1) = SPACE
206300         SUBTRACT 1 FROM STD-CHAIN-TRIM-LEN
206400         GO TO TRIM-CHAIN-ENTRY-SCAN
206500     END-IF
206600     .
206700 TRIM-CHAIN-ENTRY-EXIT.
206800     EXIT.
206900*****************************************************************
207000*    U5 - DIAGNOSTICS. AU PLUS UN PAR TEXTE, SAUF PLACE-NOT-FOUND
207100*    QUI ECRASE TOUJOURS (L'APPELANT NE GARDE PAS CETTE DERNIERE
207200*    DERRIERE LE VERROU STD-ERROR-ALREADY-LOGGED).
207300 REPORT-TOKEN-NOT-FOUND.
207400     MOVE 1 TO STD-DIAG-KIND
207500     COMPUTE STD-DIAG-LEVEL = STD-CUR-LEVEL - 1
207600     SET STD-ERROR-ALREADY-LOGGED TO TRUE
207700     .
207800 REPORT-TOKEN-NOT-FOUND-EXIT.
207900     EXIT.
208000 REPORT-SKIPPING-PARENT-LEVEL.
208100     MOVE 2 TO STD-DIAG-KIND
208200     COMPUTE STD-DIAG-LEVEL = STD-CUR-LEVEL - 1
208300     SET STD-ERROR-ALREADY-LOGGED TO TRUE
208400     .
208500 REPORT-SKIPPING-PARENT-LEVEL-EXIT.
208600     EXIT.
208700 REPORT-TYPE-NOT-FOUND.
208800     MOVE 3 TO STD-DIAG-KIND
208900     COMPUTE STD-DIAG-LEVEL = STD-CUR-LEVEL - 1
209000     SET STD-ERROR-ALREADY-LOGGED TO TRUE
209100     .
209200 REPORT-TYPE-NOT-FOUND-EXIT.
209300     EXIT.
209400 REPORT-AMBIGUOUS.
209500     MOVE 4 TO STD-DIAG-KIND
209600     MOVE -1 TO STD-DIAG-LEVEL
209700     SET STD-ERROR-ALREADY-LOGGED TO TRUE
209800     .
209900 REPORT-AMBIGUOUS-EXIT.
210000     EXIT.
210100 REPORT-PLACE-NOT-FOUND.
210200     MOVE 5 TO STD-DIAG-KIND
210300     MOVE -1 TO STD-DIAG-LEVEL
210400     SET STD-ERROR-ALREADY-LOGGED TO TRUE
210500     .
210600 REPORT-PLACE-NOT-FOUND-EXIT.
210700     EXIT.
210800*****************************************************************
210900*    PAVAGE DE LA ZONE D'APPEL CP-RESULT-ENTRY/CP-DIAG-xxx A PARTIR
211000*    DE STD-CANDIDATE-ENTRY ET DU DIAGNOSTIC COURANT.
211100 BUILD-RESULT-TABLE.
211200     MOVE STD-CANDIDATE-COUNT TO CP-RESULT-COUNT
211300     PERFORM BUILD-ONE-RESULT-ENTRY
211400         VARYING STD-RESULT-IX FROM 1 BY 1
211500             UNTIL STD-RESULT-IX > STD-CANDIDATE-COUNT
211600     MOVE STD-DIAG-KIND TO CP-DIAG-KIND
211700     MOVE STD-DIAG-LEVEL TO CP-DIAG-LEVEL
211800     PERFORM BUILD-DIAG-IDS THRU BUILD-DIAG-IDS-EXIT
211900     .
212000 BUILD-RESULT-TABLE-EXIT.
212100     EXIT.
212200 BUILD-ONE-RESULT-ENTRY.
212300     MOVE STD-CAND-ID (STD-RESULT-IX) TO CP-RESULT-ID (STD-RESULT-IX)
212400     MOVE STD-CAND-SCORE (STD-RESULT-IX) TO CP-RESULT-SCORE (STD-RESULT-IX)
212500     IF STD-IS-NEW-MODE-RESULT = 'Y'
212600         MOVE STD-GENERATED-NAME TO STD-FULLNAME-START-NAME
212700         MOVE STD-NEW-LOCATED-IN-ID TO STD-FULLNAME-START-LOCATED-IN
212800     ELSE
212900         MOVE STD-CAND-ID (STD-RESULT-IX) TO STD-LOOKUP-PLACE-ID
213000         PERFORM GET-PLACE THRU GET-PLACE-EXIT
213100         IF STD-GET-PLACE-FOUND = 'Y'
213200             MOVE PT-PLACE-NAME (PT-IX) TO STD-FULLNAME-START-NAME
213300             MOVE PT-LOCATED-IN-ID (PT-IX) TO STD-FULLNAME-START-LOCATED-IN
213400         ELSE
213500             MOVE SPACES TO STD-FULLNAME-START-NAME
213600             MOVE 0 TO STD-FULLNAME-START-LOCATED-IN
213700         END-IF
213800     END-IF
213900     PERFORM BUILD-FULL-NAME THRU BUILD-FULL-NAME-EXIT
214000     MOVE STD-FULL-NAME-OUT TO CP-RESULT-NAME (STD-RESULT-IX)
214100     .
214200*    Rend, en 7 chiffres zero-cadres separes par un blanc, les
214300*    identifiants encore presents dans STD-CURRENT-IDS (apres R10)
214400*    - au plus 11 pour tenir dans les 80 positions de CP-DIAG-IDS.
214500 BUILD-DIAG-IDS.
214600     MOVE SPACES TO CP-DIAG-IDS
214700     MOVE 0 TO STD-DIAGIDS-OUTPOS
214800     MOVE 1 TO STD-DIAGIDS-IX
214900     PERFORM APPEND-ONE-DIAG-ID
215000         UNTIL STD-DIAGIDS-IX > STD-CURRENT-COUNT
215100             OR STD-DIAGIDS-OUTPOS > 72
215200     .
215300 BUILD-DIAG-IDS-EXIT.
215400     EXIT.
215500 APPEND-ONE-DIAG-ID.
215600     IF STD-DIAGIDS-IX > 1
215700         ADD 1 TO STD-DIAGIDS-OUTPOS
215800         MOVE SPACE TO CP-DIAG-IDS (STD-DIAGIDS-OUTPOS:1)
215900     END-IF
216000     MOVE STD-CURRENT-ID (STD-DIAGIDS-IX) TO STD-DIAGIDS-WORK
216100     MOVE STD-DIAGIDS-WORK
216200         TO CP-DIAG-IDS (STD-DIAGIDS-OUTPOS + 1:7)
216300     ADD 7 TO STD-DIAGIDS-OUTPOS
216400     ADD 1 TO STD-DIAGIDS-IX
216500     .
216600*****************************************************************
216700*    R3-B - LE COUP A ETE TROUVE EN SAUTANT STD-WORDS-TO-SKIP MOTS
216800*    EN TETE DE NIVEAU : CES MOTS-LA FORMENT UN NIVEAU A PART,
216900*    INSERE IMMEDIATEMENT A GAUCHE DU NIVEAU COURANT (PLUS PRECIS),
217000*    LE RESTE DEMEURANT LE NIVEAU COURANT (DECALE D'UN CRAN) - MAIS
217100*    LES MOTS SAUTES NE SONT RETENUS POUR CE NOUVEAU NIVEAU QUE
217200*    S'ILS SURVIVENT AU FILTRE MOTS-BRUIT/MOTS-TYPES (CR-1406) ;
217300*    SI AUCUN NE SURVIT, AUCUN NIVEAU N'EST INSERE.
217400 INSERT-SKIPPED-LEVEL.
217500     MOVE 'N' TO STD-LEVEL-INSERTED
217600     IF STD-LEVEL-COUNT >= 8
217700         GO TO INSERT-SKIPPED-LEVEL-EXIT
217800     END-IF
217900     MOVE 0 TO STD-SKIP-SURVIVE-COUNT
218000     PERFORM FILTER-SKIPPED-WORDS
218100         VARYING STD-SKIPFILT-IX FROM 1 BY 1
218200             UNTIL STD-SKIPFILT-IX > STD-WORDS-TO-SKIP
218300     IF STD-SKIP-SURVIVE-COUNT = 0
218400         GO TO INSERT-SKIPPED-LEVEL-EXIT
218500     END-IF
218600     PERFORM SHIFT-LEVEL-DOWN
218700         VARYING STD-SHIFT-SRC FROM STD-LEVEL-COUNT BY -1
218800             UNTIL STD-SHIFT-SRC < STD-CUR-LEVEL
218900     PERFORM COPY-SKIPPED-WORD-SLOT
219000         VARYING STD-CUT-IX FROM 1 BY 1
219100             UNTIL STD-CUT-IX > STD-SKIP-SURVIVE-COUNT
219200     MOVE STD-SKIP-SURVIVE-COUNT TO STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL)
219300     COMPUTE STD-SHIFT-NEWCOUNT =
219400         STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL + 1) - STD-WORDS-TO-SKIP
219500     PERFORM SHRINK-REMAINDER-LEVEL
219600         VARYING STD-CUT-IX FROM 1 BY 1
219700             UNTIL STD-CUT-IX > STD-SHIFT-NEWCOUNT
219800     MOVE STD-SHIFT-NEWCOUNT TO STD-LEVEL-WORD-COUNT (STD-CUR-LEVEL + 1)
219900     ADD 1 TO STD-LEVEL-COUNT
220000     MOVE 'Y' TO STD-LEVEL-INSERTED
220100     .
220200 INSERT-SKIPPED-LEVEL-EXIT.
220300     EXIT.
220400*    ------------------------------------------------------------
220500*    CR-1406 - teste chacun des STD-WORDS-TO-SKIP premiers mots du
220600*    niveau STD-CUR-LEVEL (non encore deplace) contre CF-NOISE-WORD
220700*    puis, apres developpement d'abreviation, contre CF-TYPE-WORD ;
220800*    seuls les survivants sont compactes dans STD-SKIP-SURVIVE-WORD.
220900 FILTER-SKIPPED-WORDS.
221000     MOVE STD-LEVEL-WORD (STD-CUR-LEVEL, STD-SKIPFILT-IX)
221100         TO STD-TW-CHECK-WORD
221200     PERFORM CHECK-NOISE-WORD THRU CHECK-NOISE-WORD-EXIT
221300     IF STD-NOISE-FOUND = 'N'
221400         PERFORM CHECK-TYPE-WORD THRU CHECK-TYPE-WORD-EXIT
221500         IF STD-TW-IS-TYPE = 'N'
221600             ADD 1 TO STD-SKIP-SURVIVE-COUNT
221700             MOVE STD-LEVEL-WORD (STD-CUR-LEVEL, STD-SKIPFILT-IX)
221800                 TO STD-SKIP-SURVIVE-WORD (STD-SKIP-SURVIVE-COUNT)
221900             MOVE STD-LEVEL-WORD-LEN (STD-CUR-LEVEL, STD-SKIPFILT-IX)
222000                 TO STD-SKIP-SURVIVE-LEN (STD-SKIP-SURVIVE-COUNT)
222100         END-IF
222200     END-IF
222300     .
222400*    Recopie en bloc (mots-cle et types compris) le niveau SRC dans
222500*    le niveau SRC+1, en partant de la fin pour liberer la place.
222600 SHIFT-LEVEL-DOWN.
222700     MOVE STD-LEVEL-ENTRY (STD-SHIFT-SRC)
222800         TO STD-LEVEL-ENTRY (STD-SHIFT-SRC + 1)
222900     MOVE STD-LEVEL-LEN-ENTRY (STD-SHIFT-SRC)
223000         TO STD-LEVEL-LEN-ENTRY (STD-SHIFT-SRC + 1)
223100     .
223200*    Recopie les mots survivants du filtre (STD-SKIP-SURVIVE-WORD,
223300*    compactes par FILTER-SKIPPED-WORDS) vers le nouveau niveau
223400*    insere en STD-CUR-LEVEL.
223500 COPY-SKIPPED-WORD-SLOT.
223600     MOVE STD-SKIP-SURVIVE-WORD (STD-CUT-IX)
223700         TO STD-LEVEL-WORD (STD-CUR-LEVEL, STD-CUT-IX)
223800     MOVE STD-SKIP-SURVIVE-LEN (STD-CUT-IX)
223900         TO STD-LEVEL-WORD-LEN (STD-CUR-LEVEL, STD-CUT-IX)
224000     .
224100*    Tasse vers la gauche les mots restants (apres les mots sautes)
224200*    du niveau STD-CUR-LEVEL + 1, qui redevient le niveau courant
224300*    une fois le nouveau niveau insere retraite.
224400 SHRINK-REMAINDER-LEVEL.
224500     COMPUTE STD-SHIFT-SRC = STD-CUT-IX + STD-WORDS-TO-SKIP
224600     MOVE STD-LEVEL-WORD (STD-CUR-LEVEL + 1, STD-SHIFT-SRC)
224700         TO STD-LEVEL-WORD (STD-CUR-LEVEL + 1, STD-CUT-IX)
224800     MOVE STD-LEVEL-WORD-LEN (STD-CUR-LEVEL + 1, STD-SHIFT-SRC)
224900         TO STD-LEVEL-WORD-LEN (STD-CUR-LEVEL + 1, STD-CUT-IX)
225000     .
