000100******************************************************************
000200*    CPY-TESTPAIR                                         GROUPE 5
000300*    Enregistrement du FICHIER DE PAIRES DE TEST (U6) : texte brut
000400*    a standardiser et nom complet attendu en comparaison (R14).
000500*    ------------------------------------------------------------
000600*    HISTORIQUE DES MODIFICATIONS
000700*    03/10/1994 R.FABIEN    CR-1130  Creation copybook paire test.
000800*    02/02/1999 C.ODILON    CR-1213  Revue passage an 2000.
000900*    14/06/2003 M.HALLE     CR-1303  Suppression de la zone
001000*                                    resultat RS-*, reprise par
001100*                                    CP-RESULT-ENTRY (CPY-CALLPARM).
001200******************************************************************
001300 01  STD-TESTPAIR-REC.
001400     05  TP-RAW-TEXT             PIC X(80).
001500     05  TP-EXPECTED-NAME        PIC X(120).
001600     05  TP-PAIR-FLAT REDEFINES TP-RAW-TEXT.
001700*        (occupe les 80 premiers caracteres de TP-RAW-TEXT ;
001800*         sert au controle de ligne entierement blanche sans
001900*         toucher a TP-EXPECTED-NAME)
002000         10  TP-FIRST-WORD       PIC X(20).
002100         10  FILLER              PIC X(60).
002200     05  FILLER                  PIC X(20).
002300******************************************************************
