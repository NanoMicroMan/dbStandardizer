000100******************************************************************
000200*    CPY-CONFIG                                           GROUPE 5
000300*    Tables de PARAMETRAGE chargees une fois au demarrage par
000400*    LOAD-CONFIGURATION a partir du fichier CONFIG (lignes
000500*    cle = valeur). Mots-types, abreviations, mots-bruit,
000600*    classement des pays par taille et ponderations par niveau.
000700*    ------------------------------------------------------------
000800*    HISTORIQUE DES MODIFICATIONS
000900*    19/09/1994 R.FABIEN    CR-1122  Creation copybook parametres.
001000*    02/02/1999 C.ODILON    CR-1211  Revue passage an 2000.
001100*    14/06/2003 M.HALLE     CR-1299  Ajout poids par defaut pays.
001200******************************************************************
001300 01  STD-CONFIG-TABLES.
001400*    ----------------------------------------------------
001500*    Mots-types ("county", "township", "city", ... ) - R5.
001600     05  CF-TYPE-WORD-COUNT      PIC 9(3) COMP VALUE 0.
001700     05  CF-MAX-TYPE-WORDS       PIC 9(3) COMP VALUE 60.
001800     05  CF-TYPE-WORD OCCURS 60 TIMES
001900                                 PIC X(20).
002000*    ----------------------------------------------------
002100*    Abreviations : abreviation -> developpement.
002200     05  CF-ABBREV-COUNT         PIC 9(3) COMP VALUE 0.
002300     05  CF-MAX-ABBREVS          PIC 9(3) COMP VALUE 60.
002400     05  CF-ABBREV-ENTRY OCCURS 60 TIMES.
002500         10  CF-ABBREV-SHORT     PIC X(20).
002600         10  CF-ABBREV-LONG      PIC X(20).
002700*    ----------------------------------------------------
002800*    Mots-bruit ("of", "the", "near", "probably", ...).
002900     05  CF-NOISE-WORD-COUNT     PIC 9(3) COMP VALUE 0.
003000     05  CF-MAX-NOISE-WORDS      PIC 9(3) COMP VALUE 60.
003100     05  CF-NOISE-WORD OCCURS 60 TIMES
003200                                 PIC X(20).
003300*    ----------------------------------------------------
003400*    Classement des pays par taille (poids de niveau).
003500     05  CF-LARGE-COUNTRY-COUNT  PIC 9(3) COMP VALUE 0.
003600     05  CF-MAX-LARGE-COUNTRIES  PIC 9(3) COMP VALUE 20.
003700     05  CF-LARGE-COUNTRY-ID OCCURS 20 TIMES
003800                                 PIC 9(7).
003900     05  CF-MEDIUM-COUNTRY-COUNT PIC 9(3) COMP VALUE 0.
004000     05  CF-MAX-MEDIUM-COUNTRIES PIC 9(3) COMP VALUE 30.
004100     05  CF-MEDIUM-COUNTRY-ID OCCURS 30 TIMES
004200                                 PIC 9(7).
004300*    ----------------------------------------------------
004400*    Ponderations de score par niveau 1-4 (R11), groupees par
004500*    taille de place (grande/moyenne/petite) - acces direct par
004600*    table lors du score (cf. STD-WEIGHT-LEVEL).
004800     05  CF-WEIGHT-BLOCK.
004900         10  CF-LARGE-WEIGHT  OCCURS 4 TIMES
005000                                 PIC S9(1)V9(4).
005100         10  CF-MEDIUM-WEIGHT OCCURS 4 TIMES
005200                                 PIC S9(1)V9(4).
005300         10  CF-SMALL-WEIGHT  OCCURS 4 TIMES
005400                                 PIC S9(1)V9(4).
005800     05  CF-PRIMARY-MATCH-WEIGHT PIC S9(1)V9(4).
005900     05  CF-USA-COUNTRY-ID       PIC 9(7).
006000     05  CF-DEFAULT-COUNTRY-TEXT PIC X(80).
006100     05  CF-DEFAULT-COUNTRY-SET  PIC X(01) VALUE 'N'.
006200         88  CF-HAS-DEFAULT-COUNTRY  VALUE 'Y'.
006300******************************************************************
