000100******************************************************************
000200*    CPY-WORDIX                                           GROUPE 5
000300*    Enregistrement de l'INDEX DES MOTS (mot normalise -> liste
000400*    d'identifiants de lieux) et sa table memoire WORD-TABLE,
000500*    gardee triee ascendant sur WORD-KEY (cle concatenee du
000600*    niveau, sans espaces - cf. R1) pour la recherche par
000700*    dichotomie de LOOKUP-WORD.
000800*    ------------------------------------------------------------
000900*    HISTORIQUE DES MODIFICATIONS
001000*    19/09/1994 R.FABIEN    CR-1121  Creation copybook index mot.
001100*    02/02/1999 C.ODILON    CR-1210  Revue passage an 2000.
001200*    05/05/2006 S.PERRET    CR-1341  Agrandissement MAX-WORDS.
001300******************************************************************
001400 01  STD-WORDIX-REC.
001500     05  WI-WORD-KEY             PIC X(30).
001600     05  WI-ID-COUNT             PIC 9(2).
001700     05  WI-WORD-IDS.
001800         10  WI-WORD-ID  OCCURS 20 TIMES
001900                                 PIC 9(7).
002000     05  WI-WORD-IDS-FLAT REDEFINES WI-WORD-IDS
002100                                 PIC 9(140).
002200     05  FILLER                  PIC X(10).
002300******************************************************************
