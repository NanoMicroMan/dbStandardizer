000100*****************************************************************
000200*    CPY-CALLPARM                                          GROUPE 5
000300*    Zone d'appel du moteur 5-STANDARDIZE, batie sur le modele du
000400*    sous-programme CALL-PRINCIPAL (GROUPE 2) mais en un seul bloc
000500*    plutot qu'en parametres separes, pour eviter de faire defiler
000600*    cinquante zones de resultat dans le USING. Partagee entre
000700*    5-STANDARDIZE (LINKAGE SECTION) et 6-TESTDRIVER (WORKING-
000800*    STORAGE, ou l'appelant la remplit avant chaque CALL).
000900*    ------------------------------------------------------------
001000*    HISTORIQUE DES MODIFICATIONS
001100*    03/10/1994 R.FABIEN    CR-1133  Creation zone d'appel moteur.
001200*    02/02/1999 C.ODILON    CR-1216  Revue passage an 2000.
001300*    14/06/2003 M.HALLE     CR-1301  Ajout pays par defaut en entree.
001400*****************************************************************
001500 01  STD-CALL-PARM-AREA.
001600*    ----------------------------------------------------
001700*    Entree : texte brut, mode d'appel, nombre de resultats voulu,
001800*    pays par defaut optionnel (CP-HAS-DEFAULT-COUNTRY = 'Y' si
001900*    l'appelant en fournit un).
002000     05  CP-RAW-TEXT             PIC X(80).
002100     05  CP-MODE                 PIC X(01).
002200         88  CP-MODE-BEST            VALUE 'B'.
002300         88  CP-MODE-REQUIRED        VALUE 'R'.
002400         88  CP-MODE-NEW             VALUE 'N'.
002500     05  CP-WANTED-RESULTS       PIC 9(2) COMP.
002600     05  CP-HAS-DEFAULT-COUNTRY  PIC X(01).
002700         88  CP-DEFAULT-COUNTRY-GIVEN VALUE 'Y'.
002800     05  CP-DEFAULT-COUNTRY-TEXT PIC X(80).
002900*    ----------------------------------------------------
003000*    Sortie : table des resultats notes/classes (R11), rendue dans
003100*    l'ordre deja trie par le moteur.
003200     05  CP-RESULT-COUNT         PIC 9(2) COMP.
003300     05  CP-RESULT-ENTRY OCCURS 50 TIMES.
003400         10  CP-RESULT-ID        PIC 9(7).
003500         10  CP-RESULT-NAME      PIC X(120).
003600         10  CP-RESULT-SCORE     PIC S9(3)V9(4).
003700     05  CP-RESULT-ENTRY-FLAT REDEFINES CP-RESULT-ENTRY.
003800         10  CP-RESULT-BLOCK OCCURS 50 TIMES
003900                                 PIC X(131).
004000*    ----------------------------------------------------
004100*    Sortie : diagnostic U5, au plus un par texte (sauf PLACE-
004200*    NOT-FOUND qui ecrase toujours).
004300     05  CP-DIAG-KIND            PIC 9(1).
004400         88  CP-DIAG-NONE                   VALUE 0.
004500         88  CP-DIAG-TOKEN-NOT-FOUND        VALUE 1.
004600         88  CP-DIAG-SKIPPING-PARENT-LEVEL  VALUE 2.
004700         88  CP-DIAG-TYPE-NOT-FOUND         VALUE 3.
004800         88  CP-DIAG-AMBIGUOUS               VALUE 4.
004900         88  CP-DIAG-PLACE-NOT-FOUND         VALUE 5.
005000     05  CP-DIAG-LEVEL           PIC S9(2) COMP.
005100     05  CP-DIAG-IDS             PIC X(80).
005200     05  FILLER                  PIC X(15).
005300*****************************************************************
