000100*****************************************************************
000200* Author:        R. Fabien
000300* Date:          19/09/1994
000400* Purpose:       Tri de l'extrait brut de l'index des mots (U2,
000500*                prealable) en ordre ascendant sur la cle de mot,
000600*                pour satisfaire la precondition de 5-STANDARDIZE
000700*                (WORDINDEX doit arriver deja trie avant le
000800*                chargement en memoire par LOOKUP-WORD/dichotomie).
000900* Tectonics:     cobc
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    9-SORTWORDS.
001300 AUTHOR.        R. FABIEN.
001400 INSTALLATION.  SERVICE TRAITEMENT LIEUX.
001500 DATE-WRITTEN.  19/09/1994.
001600 DATE-COMPILED.
001700 SECURITY.      USAGE INTERNE AU SERVICE - DIFFUSION RESTREINTE.
001800*    ------------------------------------------------------------
001900*    HISTORIQUE DES MODIFICATIONS
002000*    19/09/1994 R.FABIEN    CR-1122  Creation du tri de l'index
002100*                                    des mots.
002200*    02/02/1999 C.ODILON    CR-1211  Revue passage an 2000.
002300*    05/05/2006 S.PERRET    CR-1343  Agrandissement MAX-WORDS -
002400*                                    alignement sur CPY-WRDXTB.
002500*    11/11/2009 S.PERRET    CR-1371  Ajout compte-rendu du nombre
002600*                                    d'articles tries en sortie
002700*                                    (controle de volume).
002800*    03/06/2013 S.PERRET    CR-1407  Compte-rendu et commutateur de
002900*                                    fin repasses au niveau 77.
003000*    14/02/2014 S.PERRET    CR-1408  PERFORM UNTIL de la PROCEDURE
003100*                                    DE SORTIE remplace par GO TO
003200*                                    (pas de boucle en ligne).
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*    Extrait brut de l'index des mots, ordre quelconque.
004100     SELECT  STD-WORDRAW-FILE ASSIGN TO 'WORDRAWDT'
004200             ORGANIZATION LINE SEQUENTIAL.
004300
004400*    Index des mots trie, pris en entree par 5-STANDARDIZE.
004500     SELECT  STD-WORDIX-FILE ASSIGN TO 'WORDIXDT'
004600             ORGANIZATION LINE SEQUENTIAL.
004700
004800     SELECT  STD-SORT-WORDIX-FILE ASSIGN TO DISK.
004900*****************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  STD-WORDRAW-FILE
005300     LABEL RECORD IS STANDARD.
005400 01  WR-WORDRAW-REC.
005500     05  WR-WORD-KEY              PIC X(30).
005600     05  WR-ID-COUNT              PIC 9(02).
005700     05  WR-WORD-IDS.
005800         10  WR-WORD-ID  OCCURS 20 TIMES
005900                                 PIC 9(07).
006000     05  WR-WORD-IDS-FLAT REDEFINES WR-WORD-IDS
006100                                 PIC 9(140).
006200     05  FILLER                  PIC X(10).
006300
006400 FD  STD-WORDIX-FILE
006500     LABEL RECORD IS STANDARD.
006600     COPY CPY-WORDIX.
006700
006800 SD  STD-SORT-WORDIX-FILE.
006900 01  ST-SORT-REC.
007000     05  ST-WORD-KEY              PIC X(30).
007100     05  ST-ID-COUNT              PIC 9(02).
007200     05  ST-WORD-IDS.
007300         10  ST-WORD-ID  OCCURS 20 TIMES
007400                                 PIC 9(07).
007500     05  ST-WORD-IDS-FLAT REDEFINES ST-WORD-IDS
007600                                 PIC 9(140).
007700     05  FILLER                  PIC X(10).
007800*****************************************************************
007900 WORKING-STORAGE SECTION.
008000*    Compte-rendu de volume (CR-1371) et commutateur de fin de tri
008100*    pour la PROCEDURE DE SORTIE du SORT.
008200 77  WS-RECORD-COUNT         PIC 9(7) COMP VALUE 0.
008300 77  WS-SORT-EOF-SWITCH      PIC X(01) VALUE 'N'.
008400     88  WS-SORT-AT-EOF          VALUE 'Y'.
008500*****************************************************************
008600 PROCEDURE DIVISION.
008700 MAIN-PROCEDURE.
008800*    Tri ascendant sur la cle de mot (SORT ... USING classique,
008900*    sans passage par un fichier intermediaire) ; PROCEDURE DE
009000*    SORTIE ajoutee ici pour tenir le compte-rendu de volume
009100*    CR-1371, a la place d'un simple GIVING.
009200     OPEN OUTPUT STD-WORDIX-FILE
009300     SORT STD-SORT-WORDIX-FILE
009400         ON ASCENDING KEY ST-WORD-KEY
009500         USING STD-WORDRAW-FILE
009600         OUTPUT PROCEDURE IS WRITE-SORTED-RECORDS
009700             THRU WRITE-SORTED-RECORDS-EXIT
009800     CLOSE STD-WORDIX-FILE
009900     GO TO FIN-PGM
010000     .
010100 WRITE-SORTED-RECORDS.
010200 WRITE-SORTED-RECORDS-TEST.
010300     RETURN STD-SORT-WORDIX-FILE
010400         AT END
010500             MOVE 'Y' TO WS-SORT-EOF-SWITCH
010600             GO TO WRITE-SORTED-RECORDS-EXIT
010700     END-RETURN
010800     MOVE ST-SORT-REC TO STD-WORDIX-REC
010900     ADD 1 TO WS-RECORD-COUNT
011000     WRITE STD-WORDIX-REC
011100     GO TO WRITE-SORTED-RECORDS-TEST.
011200 WRITE-SORTED-RECORDS-EXIT.
011300     EXIT.
011400 FIN-PGM.
011500     STOP RUN.
011600*****************************************************************
