000100******************************************************************
000200*    CPY-STDWORK                                          GROUPE 5
000300*    Zones de travail du moteur de standardisation (U3/U4/U5),
000400*    remises a zero a chaque appel par INIT-STANDARDIZE-CALL.
000500*    Porte les niveaux decoupes (R2), les jeux d'identifiants
000600*    courant/precedent/travail/trouves (R6-R10), la table des
000700*    candidats notes (R11) et la chaine de noms du batisseur de
000800*    nom complet (R13).
000900*    ------------------------------------------------------------
001000*    HISTORIQUE DES MODIFICATIONS
001100*    19/09/1994 R.FABIEN    CR-1123  Creation zones de travail.
001200*    14/03/1996 J.MARCEAU   CR-1155  Ajout jeu HIT-IDS separe.
001300*    02/02/1999 C.ODILON    CR-1212  Revue passage an 2000.
001400*    14/06/2003 M.HALLE     CR-1300  Ajout cache pays par defaut.
001500******************************************************************
001600 01  STD-CALL-WORK-AREA.
001700*    ----------------------------------------------------
001800*    Mode d'appel (BEST / REQUIRED / NEW) et nombre de resultats
001900*    voulu (NUM-RESULTS).
002000     05  STD-MODE                PIC X(01).
002100         88  STD-MODE-BEST           VALUE 'B'.
002200         88  STD-MODE-REQUIRED       VALUE 'R'.
002300         88  STD-MODE-NEW            VALUE 'N'.
002400     05  STD-WANTED-RESULTS      PIC 9(2) COMP.
002500*    ----------------------------------------------------
002600*    Decoupage en niveaux (R2) - MAX 8 pour loger les niveaux
002700*    inseres par le sauteur de mots (R3-b), MAX 12 mots/niveau.
002800     05  STD-LEVEL-COUNT         PIC 9(2) COMP VALUE 0.
002900     05  STD-LEVEL-ENTRY OCCURS 8 TIMES.
003000         10  STD-LEVEL-WORD-COUNT    PIC 9(2) COMP VALUE 0.
003100         10  STD-LEVEL-WORD  OCCURS 12 TIMES
003200                                 PIC X(20).
003300     05  STD-LEVEL-ENTRY-FLAT REDEFINES STD-LEVEL-ENTRY.
003400         10  STD-LEVEL-BLOCK  OCCURS 8 TIMES
003500                                 PIC X(242).
003600*    ----------------------------------------------------
003700*    Jeton nom/type extrait du niveau courant (R3), et compteur
003800*    de mots sautes pour le retour-arriere (R3-a).
003900     05  STD-NAME-TOKEN          PIC X(30).
004000     05  STD-TYPE-TOKEN          PIC X(20).
004100     05  STD-HAS-TYPE-TOKEN      PIC X(01) VALUE 'N'.
004200         88  STD-TYPE-TOKEN-PRESENT  VALUE 'Y'.
004300     05  STD-WORDS-TO-SKIP       PIC 9(2) COMP VALUE 0.
004400*    ----------------------------------------------------
004500*    Jeux d'identifiants de la boucle de niveaux (R6-R10).
004600*    Repetes en quatre exemplaires (courant / precedent / trouve
004700*    / travail) au lieu d'une seule table indexee par role, pour
004800*    rester dans l'esprit "une zone par role" du cahier maison.
004900     05  STD-CURRENT-IDS.
005000         10  STD-CURRENT-COUNT   PIC 9(2) COMP VALUE 0.
005100         10  STD-CURRENT-ID  OCCURS 50 TIMES
005200                                 PIC 9(7).
005300     05  STD-CURRENT-IDS-FLAT REDEFINES STD-CURRENT-IDS
005400                                 PIC X(352).
005500     05  STD-PREVIOUS-IDS.
005600         10  STD-PREVIOUS-COUNT  PIC 9(2) COMP VALUE 0.
005700         10  STD-PREVIOUS-ID OCCURS 50 TIMES
005800                                 PIC 9(7).
005900     05  STD-HIT-IDS.
006000         10  STD-HIT-COUNT       PIC 9(2) COMP VALUE 0.
006100         10  STD-HIT-ID      OCCURS 50 TIMES
006200                                 PIC 9(7).
006300     05  STD-WORKING-IDS.
006400         10  STD-WORKING-COUNT   PIC 9(2) COMP VALUE 0.
006500         10  STD-WORKING-ID  OCCURS 50 TIMES
006600                                 PIC 9(7).
006700     05  STD-FILTERED-IDS.
006800         10  STD-FILTERED-COUNT  PIC 9(2) COMP VALUE 0.
006900         10  STD-FILTERED-ID OCCURS 50 TIMES
007000                                 PIC 9(7).
007100     05  STD-TYPE-FILTER-SUPPRESSED PIC X(01) VALUE 'N'.
007200         88  STD-SUPPRESS-TYPE-FILTER   VALUE 'Y'.
007300*    ----------------------------------------------------
007400*    Suivi du dernier niveau ayant reellement trouve une place
007500*    (LAST-FOUND-LEVEL ; -1 = aucun) et du drapeau "deja notifie"
007600*    pour U5 (au plus un diagnostic par texte, sauf PLACE-NOT-
007700*    FOUND). LAST-MATCHED-NAME-TOKEN recopie STD-NAME-TOKEN au
007800*    niveau ou LAST-FOUND-LEVEL est pose, pour que la notation
007900*    (R11) travaille sur le jeton du dernier niveau reellement
008000*    trouve et non sur celui, eventuellement vide, du dernier
008100*    niveau parcouru par LEVEL-LOOP (qui peut echouer) - CR-1408.
008200     05  STD-LAST-FOUND-LEVEL    PIC S9(2) COMP VALUE -1.
008300     05  STD-LAST-MATCHED-NAME-TOKEN PIC X(30) VALUE SPACES.
008400     05  STD-ERROR-LOGGED        PIC X(01) VALUE 'N'.
008500         88  STD-ERROR-ALREADY-LOGGED   VALUE 'Y'.
008600     05  STD-DIAG-KIND           PIC 9(1) VALUE 0.
008700         88  STD-DIAG-NONE                  VALUE 0.
008800         88  STD-DIAG-TOKEN-NOT-FOUND       VALUE 1.
008900         88  STD-DIAG-SKIPPING-PARENT-LEVEL VALUE 2.
009000         88  STD-DIAG-TYPE-NOT-FOUND        VALUE 3.
009100         88  STD-DIAG-AMBIGUOUS              VALUE 4.
009200         88  STD-DIAG-PLACE-NOT-FOUND        VALUE 5.
009300     05  STD-DIAG-LEVEL          PIC S9(2) COMP VALUE 0.
009400*    ----------------------------------------------------
009500*    Table des candidats notes et classes (R11).
009600     05  STD-CANDIDATE-COUNT     PIC 9(2) COMP VALUE 0.
009700     05  STD-CANDIDATE-ENTRY OCCURS 50 TIMES.
009800         10  STD-CAND-ID         PIC 9(7).
009900         10  STD-CAND-SCORE      PIC S9(3)V9(4).
010000*    ----------------------------------------------------
010100*    Resolution (une fois, mise en cache) du pays par defaut
010200*    (R8) par un appel BEST recursif sur CF-DEFAULT-COUNTRY-TEXT.
010300     05  STD-DEFAULT-COUNTRY-ID      PIC 9(7) VALUE 0.
010400     05  STD-DEFAULT-COUNTRY-RESOLVED PIC X(01) VALUE 'N'.
010500         88  STD-DEFAULT-COUNTRY-DONE   VALUE 'Y'.
010600     05  STD-RESOLVING-DEFAULT-COUNTRY PIC X(01) VALUE 'N'.
010700         88  STD-IN-DEFAULT-COUNTRY-PASS VALUE 'Y'.
010800*    ----------------------------------------------------
010900*    Chaine de noms du batisseur de nom complet (U4/R13) - 10
011000*    ancetres maximum, la dixieme occurrence servant de garde-
011100*    fou anti-cycle.
011200     05  STD-CHAIN-COUNT         PIC 9(2) COMP VALUE 0.
011300     05  STD-CHAIN-ENTRY OCCURS 10 TIMES
011400                                 PIC X(40).
011500     05  STD-CHAIN-ENTRY-FLAT REDEFINES STD-CHAIN-ENTRY
011600                                 PIC X(400).
011700     05  STD-FULL-NAME-OUT       PIC X(120).
011800     05  STD-GENERATED-NAME      PIC X(120).
011900*    ----------------------------------------------------
012000*    Zone generique d'appartenance (R6/R7/R8/R10) : l'appelant y
012100*    recopie l'ensemble cible (CURRENT-IDS, un singleton pays
012200*    resolu, ...) avant d'appeler ID-IN-GENERIC-SET ; et pile de
012300*    parcours pour la fermeture des ancetres (COMPUTE-ANCESTOR-
012400*    CLOSURE), qui remonte LOCATED-IN-ID / ALSO-LOCATED-IN au
012500*    lieu de reparcourir PLACE-TABLE a plat a chaque question de
012600*    rattachement.
012700     05  STD-SEARCH-IDS-AREA.
012800         10  STD-SEARCH-COUNT    PIC 9(2) COMP VALUE 0.
012900         10  STD-SEARCH-ID  OCCURS 50 TIMES
013000                                 PIC 9(7).
013100     05  STD-CHK-TARGET-ID       PIC 9(7) VALUE 0.
013200     05  STD-SEARCH-FOUND        PIC X(01) VALUE 'N'.
013300         88  STD-SEARCH-ID-FOUND    VALUE 'Y'.
013400     05  STD-CHK-PLACE-ID        PIC 9(7) VALUE 0.
013500     05  STD-SUBPLACE-ANSWER     PIC X(01) VALUE 'N'.
013600         88  STD-IS-SUBPLACE-OF-SET VALUE 'Y'.
013700     05  STD-ANCESTOR-COUNT      PIC 9(2) COMP VALUE 0.
013800     05  STD-MAX-ANCESTORS       PIC 9(2) COMP VALUE 40.
013900     05  STD-ANCESTOR-ID OCCURS 40 TIMES
014000                                 PIC 9(7).
014100     05  STD-ANCESTOR-POS        PIC 9(2) COMP VALUE 0.
014200     05  STD-ANCESTOR-FROM       PIC 9(7) VALUE 0.
014300******************************************************************
