000100******************************************************************
000200*    CPY-WRDXTB                                           GROUPE 5
000300*    Table memoire WORD-TABLE : index des mots charge au demarrage
000400*    (U2) par LOAD-WORD-TABLE, deja trie ascendant en entree (cf.
000500*    9-SORTWORDS), parcouru par dichotomie dans LOOKUP-WORD
000600*    (BORNE-BASSE/BORNE-HAUTE, meme technique de recherche par
000700*    dichotomie que celle employee dans GET-PLACE).
000800*    ------------------------------------------------------------
000900*    HISTORIQUE DES MODIFICATIONS
001000*    19/09/1994 R.FABIEN    CR-1121  Creation table memoire mot.
001100*    02/02/1999 C.ODILON    CR-1210  Revue passage an 2000.
001200*    05/05/2006 S.PERRET    CR-1341  Agrandissement MAX-WORDS.
001300******************************************************************
001400 01  STD-WORDIX-TABLE-AREA.
001500     05  WT-MAX-WORDS            PIC 9(4) COMP VALUE 3000.
001600     05  WT-WORD-COUNT           PIC 9(4) COMP VALUE 0.
001700     05  WT-WORD-ENTRY OCCURS 3000 TIMES
001800             INDEXED BY WT-IX.
001900         10  WT-WORD-KEY         PIC X(30).
002000         10  WT-ID-COUNT         PIC 9(2).
002100         10  WT-WORD-ID  OCCURS 20 TIMES
002200                                 PIC 9(7).
002300******************************************************************
