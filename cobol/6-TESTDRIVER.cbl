000100*****************************************************************
000200* Author:        R. Fabien
000300* Date:          03/10/1994
000400* Purpose:       Pilote de test / comparaison (GROUPE 5, U6) :
000500*                relit le FICHIER DE PAIRES DE TEST, appelle le
000600*                moteur 5-STANDARDIZE en mode BEST pour chaque
000700*                paire, compare le resultat au nom attendu sans
000800*                tenir compte de la casse et imprime les ecarts
000900*                et les diagnostics, puis les totaux de fin de
001000*                lot.
001100* Tectonics:     cobc
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    6-TESTDRIVER.
001500 AUTHOR.        R. FABIEN.
001600 INSTALLATION.  SERVICE TRAITEMENT LIEUX.
001700 DATE-WRITTEN.  03/10/1994.
001800 DATE-COMPILED.
001900 SECURITY.      USAGE INTERNE AU SERVICE - DIFFUSION RESTREINTE.
002000*    ------------------------------------------------------------
002100*    HISTORIQUE DES MODIFICATIONS
002200*    03/10/1994 R.FABIEN    CR-1133  Creation du pilote de test.
002300*    14/03/1996 J.MARCEAU   CR-1157  Ajout ligne de diagnostic
002400*                                    (U5) en plus de la ligne
002500*                                    d'ecart.
002600*    02/02/1999 C.ODILON    CR-1218  Revue passage an 2000 - aucune
002700*                                    zone date a 2 chiffres dans ce
002800*                                    programme, RAS.
002900*    30/08/2007 S.PERRET    CR-1362  Ligne des totaux en fin de
003000*                                    lot (identiques / differents).
003100*    03/06/2013 S.PERRET    CR-1407  Statuts fichier, commutateur de
003200*                                    fin et compteurs repasses au
003300*                                    niveau 77, comme ailleurs dans
003400*                                    l'atelier.
003500*    14/02/2014 S.PERRET    CR-1408  Boucle de lecture des paires de
003600*                                    test repassee en GO TO (pas de
003700*                                    PERFORM UNTIL en ligne).
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    Paires de test (U6) - texte brut / nom attendu, une par ligne.
004600     SELECT  STD-TESTPAIR-FILE ASSIGN TO 'TESTPRDT'
004700         ORGANIZATION LINE SEQUENTIAL
004800         FILE STATUS IS TD-TESTPAIR-STATUS.
004900
005000*    Fichier de sortie (ecarts, diagnostics, totaux).
005100     SELECT  STD-REPORT-FILE ASSIGN TO 'RESULTDT'
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS TD-REPORT-STATUS.
005400*****************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  STD-TESTPAIR-FILE
005800     LABEL RECORD IS STANDARD.
005900     COPY CPY-TESTPAIR.
006000
006100 FD  STD-REPORT-FILE
006200     LABEL RECORD IS STANDARD.
006300 01  STD-REPORT-REC              PIC X(326).
006400*****************************************************************
006500 WORKING-STORAGE SECTION.
006600
006700 77  TD-TESTPAIR-STATUS       PIC X(02) VALUE SPACES.
006800     88  TD-TESTPAIR-OK           VALUE '00'.
006900     88  TD-TESTPAIR-EOF-STATUS   VALUE '10'.
007000 77  TD-REPORT-STATUS         PIC X(02) VALUE SPACES.
007100     88  TD-REPORT-OK             VALUE '00'.
007200
007300*    ++===                                fin article rencontre ===++
007400 77  TD-TESTPAIR-EOF          PIC X(01) VALUE SPACE.
007500     88  TD-TESTPAIR-FF           VALUE HIGH-VALUE.
007600
007700*    Compteurs de fin de lot (R14) - COMP, accumules pendant le
007800*    parcours puis recopies en PIC Z pour l'impression.
007900 77  TD-IDENTICAL-COUNT       PIC 9(7) COMP VALUE 0.
008000 77  TD-DIFF-COUNT            PIC 9(7) COMP VALUE 0.
008100
008200 1   TD-COMPARE-SCRATCH-AREA.
008300*    Comparaison sans tenir compte de la casse (R14) - les deux
008400*    zones comparees sont passees en majuscules par INSPECT
008500*    CONVERTING, le texte et le nom d'origine restant intacts pour
008600*    l'impression de la ligne d'ecart.
008700     05  TD-GOT-NAME              PIC X(120) VALUE SPACES.
008800     05  TD-GOT-UPPER             PIC X(120) VALUE SPACES.
008900     05  TD-EXPECTED-UPPER        PIC X(120) VALUE SPACES.
009000     05  TD-NAMES-MATCH           PIC X(01) VALUE 'N'.
009100         88  TD-NAMES-ARE-EQUAL      VALUE 'Y'.
009200     05  FILLER                   PIC X(10).
009300
009400 1   TD-DIAG-TEXT-AREA.
009500*    Libelle du genre de diagnostic (U5) - recopie dans la colonne
009600*    DIAG-KIND de l'article imprime ; libelles fixes choisis pour
009700*    tenir dans la largeur de colonne du rapport.
009800     05  TD-DIAG-KIND-TEXT        PIC X(20) VALUE SPACES.
009900     05  FILLER                   PIC X(10).
010000
010100     COPY CPY-CALLPARM.
010200     COPY 7-DIAGRPT.
010300     COPY 8-DIFFRPT.
010400*****************************************************************
010500 PROCEDURE DIVISION.
010600 MAIN-PROCEDURE.
010700     OPEN INPUT STD-TESTPAIR-FILE.
010800     OPEN OUTPUT STD-REPORT-FILE.
010900     MOVE SPACE TO TD-TESTPAIR-EOF.
011000 MAIN-PROCEDURE-TEST.
011100     READ STD-TESTPAIR-FILE
011200         AT END
011300             SET TD-TESTPAIR-FF TO TRUE
011400             GO TO MAIN-PROCEDURE-DONE
011500     END-READ
011600     IF TP-FIRST-WORD NOT = SPACES
011700         PERFORM PROCESS-ONE-TEST-PAIR
011800             THRU PROCESS-ONE-TEST-PAIR-EXIT
011900     END-IF
012000     GO TO MAIN-PROCEDURE-TEST.
012100 MAIN-PROCEDURE-DONE.
012200     PERFORM WRITE-TOTALS-LINE THRU WRITE-TOTALS-LINE-EXIT.
012300     CLOSE STD-TESTPAIR-FILE STD-REPORT-FILE.
012400     STOP RUN.
012500*    ------------------------------------------------------------
012600 PROCESS-ONE-TEST-PAIR.
012700*    Lance une standardisation BEST a un seul resultat, sans pays
012800*    par defaut (R14, etape 2), puis compare et imprime.
012900     MOVE TP-RAW-TEXT TO CP-RAW-TEXT
013000     MOVE 'B' TO CP-MODE
013100     MOVE 1 TO CP-WANTED-RESULTS
013200     MOVE 'N' TO CP-HAS-DEFAULT-COUNTRY
013300     MOVE SPACES TO CP-DEFAULT-COUNTRY-TEXT
013400     MOVE 0 TO CP-RESULT-COUNT
013500     MOVE 0 TO CP-DIAG-KIND
013600     CALL '5-STANDARDIZE' USING STD-CALL-PARM-AREA.
013700     MOVE SPACES TO TD-GOT-NAME
013800     IF CP-RESULT-COUNT > 0
013900         MOVE CP-RESULT-NAME (1) TO TD-GOT-NAME
014000     END-IF
014100     IF CP-DIAG-KIND NOT = 0
014200         PERFORM WRITE-DIAGNOSTIC-LINE THRU WRITE-DIAGNOSTIC-LINE-EXIT
014300     END-IF
014400     PERFORM COMPARE-RESULT THRU COMPARE-RESULT-EXIT
014500     .
014600 PROCESS-ONE-TEST-PAIR-EXIT.
014700     EXIT.
014800*    ------------------------------------------------------------
014900 COMPARE-RESULT.
015000*    R14 - comparaison insensible a la casse, exacte par ailleurs
015100*    (virgules et espacement compris) ; seules des copies en
015200*    majuscules servent a la comparaison.
015300     MOVE TD-GOT-NAME TO TD-GOT-UPPER
015400     MOVE TP-EXPECTED-NAME TO TD-EXPECTED-UPPER
015500     INSPECT TD-GOT-UPPER
015600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
015700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015800     INSPECT TD-EXPECTED-UPPER
015900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
016000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016100     IF TD-GOT-UPPER = TD-EXPECTED-UPPER
016200         MOVE 'Y' TO TD-NAMES-MATCH
016300         ADD 1 TO TD-IDENTICAL-COUNT
016400     ELSE
016500         MOVE 'N' TO TD-NAMES-MATCH
016600         ADD 1 TO TD-DIFF-COUNT
016700         PERFORM WRITE-MISMATCH-LINE THRU WRITE-MISMATCH-LINE-EXIT
016800     END-IF
016900     .
017000 COMPARE-RESULT-EXIT.
017100     EXIT.
017200*    ------------------------------------------------------------
017300 WRITE-MISMATCH-LINE.
017400*    Ligne de detail d'ecart - "texte brut | obtenu | attendu" -
017500*    colonnes separees par barre verticale, comme les autres rapports.
017600     MOVE TP-RAW-TEXT TO Mismatch-Raw
017700     MOVE TD-GOT-NAME TO Mismatch-Got
017800     MOVE TP-EXPECTED-NAME TO Mismatch-Expected
017900     MOVE ARTICLE-MISMATCH-FLAT TO STD-REPORT-REC
018000     WRITE STD-REPORT-REC
018100     .
018200 WRITE-MISMATCH-LINE-EXIT.
018300     EXIT.
018400*    ------------------------------------------------------------
018500 WRITE-DIAGNOSTIC-LINE.
018600*    Ligne de diagnostic U5 - genre, texte brut, niveau et
018700*    identifiants retenus apres suppression des enfants (R10).
018800     PERFORM PICK-DIAG-KIND-TEXT THRU PICK-DIAG-KIND-TEXT-EXIT
018900     MOVE TD-DIAG-KIND-TEXT TO Diag-Kind
019000     MOVE TP-RAW-TEXT TO Diag-Raw-Text
019100     IF CP-DIAG-LEVEL < 0
019200         MOVE SPACES TO Diag-Level
019300     ELSE
019400         MOVE CP-DIAG-LEVEL TO Diag-Level
019500     END-IF
019600     MOVE CP-DIAG-IDS TO Diag-Ids
019700     MOVE ARTICLE-DIAGNOSTIC-FLAT TO STD-REPORT-REC
019800     WRITE STD-REPORT-REC
019900     .
020000 WRITE-DIAGNOSTIC-LINE-EXIT.
020100     EXIT.
020200*    ------------------------------------------------------------
020300 PICK-DIAG-KIND-TEXT.
020400*    Traduit CP-DIAG-KIND (1-5, cf. CPY-CALLPARM) en libelle fixe.
020500     EVALUATE CP-DIAG-KIND
020600         WHEN 1
020700             MOVE 'TOKEN NOT FOUND' TO TD-DIAG-KIND-TEXT
020800         WHEN 2
020900             MOVE 'SKIPPING PARENT' TO TD-DIAG-KIND-TEXT
021000         WHEN 3
021100             MOVE 'TYPE NOT FOUND' TO TD-DIAG-KIND-TEXT
021200         WHEN 4
021300             MOVE 'AMBIGUOUS' TO TD-DIAG-KIND-TEXT
021400         WHEN 5
021500             MOVE 'PLACE NOT FOUND' TO TD-DIAG-KIND-TEXT
021600         WHEN OTHER
021700             MOVE SPACES TO TD-DIAG-KIND-TEXT
021800     END-EVALUATE
021900     .
022000 PICK-DIAG-KIND-TEXT-EXIT.
022100     EXIT.
022200*    ------------------------------------------------------------
022300 WRITE-TOTALS-LINE.
022400*    Ligne des totaux de fin de lot (identiques / differents).
022500     MOVE TD-IDENTICAL-COUNT TO Totals-Identical
022600     MOVE TD-DIFF-COUNT TO Totals-Diff
022700     MOVE ARTICLE-TOTALS TO STD-REPORT-REC
022800     WRITE STD-REPORT-REC
022900     .
023000 WRITE-TOTALS-LINE-EXIT.
023100     EXIT.
023200*****************************************************************
